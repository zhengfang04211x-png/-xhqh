000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     OHANL0O.
000400 AUTHOR.         R K DUBOSE.
000500 INSTALLATION.   OMNIHEDGE COMMODITY TRADING - BATCH SYSTEMS.
000600 DATE-WRITTEN.   04/18/88.
000700 DATE-COMPILED.
000800 SECURITY.       OMNIHEDGE INTERNAL USE ONLY.
000900******************************************************************
001000* OHANL0O  --  HEDGE NECESSITY ANALYZER                         *
001100*----------------------------------------------------------------*
001200* CHANGE LOG                                                      *
001300*----------------------------------------------------------------*
001400* REL.   | DATE     | BY  | TICKET   | DESCRIPTION                *
001500*--------|----------|-----|----------|----------------------------*
001600* A.00.00|04/18/88  | RKD | OH-0003  | NEW - VOLATILITY, VAR AND  *
001700*        |          |     |          | COST-VS-RISK DECISION.     *
001800* A.00.01|11/02/88  | RKD | OH-0017  | WORST-CASE ONE-DAY LOSS    *
001900*        |          |     |          | ADDED TO VOLATILITY BLOCK. *
002000* A.01.00|07/14/90  | TJH | OH-0036  | HOLDING-PERIOD VOLATILITY  *
002100*        |          |     |          | SEPARATED FROM ANNUALIZED. *
002200* A.01.01|03/22/91  | TJH | OH-0044  | Z-SCORE TABLE REDUCED TO   *
002300*        |          |     |          | THE TWO SUPPORTED LEVELS.  *
002400* A.02.00|09/09/93  | MKS | OH-0060  | BASIS RISK SECTION ADDED - *
002500*        |          |     |          | RELATIVE AND ANNUALIZED.   *
002600* A.02.01|01/18/95  | MKS | OH-0070  | 30-OBSERVATION MINIMUM     *
002700*        |          |     |          | GUARD FOR BASIS SECTION.   *
002800* B.00.00|04/02/97  | PDW | OH-0093  | DECISION REPORT REWRITTEN  *
002900*        |          |     |          | INTO FIVE LABELED SECTIONS.*
003000* B.00.01|12/01/98  | PDW | OH-0106  | Y2K - REPORT RUN-DATE NOW   *
003100*        |          |     |          | PRINTS FULL 4-DIGIT YEAR.  *
003200* B.01.00|06/19/01  | LNA | OH-0121  | RISK-TO-COST RATIO AND     *
003300*        |          |     |          | RECOMMENDATION TEXT ADDED. *
003400* B.01.01|10/04/04  | LNA | OH-0128  | SQUARE-ROOT ROUTINE MOVED  *
003500*        |          |     |          | TO SHARED U210 PARAGRAPH.  *
003600* B.02.00|08/15/09  | CRV | OH-0149  | BASIS PCT-CHANGE FALLBACK  *
003700*        |          |     |          | FOR ZERO-MEAN BASIS ADDED. *
003800* B.02.01|05/02/13  | CRV | OH-0161  | NO-OP COMMENT CLEANUP.     *
003900* C.00.00|12/02/18  | GBO | OH-0190  | REWRITTEN FOR NEW PANEL /  *
004000*        |          |     |          | INTERFACE BLOCK LAYOUT.    *
004100* C.00.01|2026-08-10| MKS | OH-0221  | INSUFFICIENT-SPOT-DATA     *
004200*        |          |     |          | ABORT PATH ADDED PER B1.   *
004210* C.00.02|2026-08-10| LNA | OH-0225  | CONFIDENCE LEVEL NOW PRINTS*
004220*        |          |     |          | 1 DECIMAL (D-PCT1), NOT 2. *
004230*        |          |     |          | POSITION VALUE/VAR AMOUNT/ *
004240*        |          |     |          | WORST-CASE AMOUNT NOW      *
004250*        |          |     |          | PRINT WHOLE UNITS (D-AMT0) *
004260*        |          |     |          | PER DECISION REPORT SPEC.  *
004300*----------------------------------------------------------------*
004400*                                                                 *
004500* PROGRAM DESCRIPTION                                             *
004600* -------------------                                             *
004700*                                                                 *
004800* CALLED BY OHDRV0O AFTER OHGTW0O.  READS THE CLEANED SPOT SERIES *
004900* AND THE FIRST CONTRACT'S BASIS SERIES FROM THE OH-INTERFACE     *
005000* BLOCK, TOGETHER WITH THE RUN PARAMETERS, AND COMPUTES DAILY,    *
005100* ANNUALIZED AND HOLDING-PERIOD VOLATILITY, VALUE AT RISK, FULL   *
005200* HEDGING-COST ACCOUNTING, BASIS-RISK STATISTICS AND THE          *
005300* RISK-TO-COST HEDGE RECOMMENDATION, THEN PRINTS THE DECISION     *
005400* REPORT.                                                         *
005500*                                                                 *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.   OH-PROD-CPU.
006200 OBJECT-COMPUTER.   OH-PROD-CPU.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     SWITCH-15 IS ANZEIGE-VERSION
006600         ON STATUS IS SHOW-VERSION.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT DECISION-REPORT  ASSIGN TO "DECISION-REPORT"
007100                             ORGANIZATION IS LINE SEQUENTIAL
007200                             FILE STATUS IS DEC-FILE-STATUS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  DECISION-REPORT
007700     RECORD CONTAINS 132 CHARACTERS.
007800 01  DECISION-REPORT-LINE    PIC X(132).
007900
008000 WORKING-STORAGE SECTION.
008100*--------------------------------------------------------------------*
008200* COMP FIELDS -- PREFIX CN, N = NUMBER OF DIGITS                     *
008300*--------------------------------------------------------------------*
008400 01          COMP-FIELDS.
008500     05      C4-CNT              PIC S9(04) COMP.
008600     05      C4-I1               PIC S9(04) COMP.
008700     05      C4-I2               PIC S9(04) COMP.
008800     05      C4-LEN              PIC S9(04) COMP.
008900
009000     05      C4-X.
009100      10                         PIC X VALUE LOW-VALUE.
009200      10     C4-X2               PIC X.
009300     05      C4-NUM REDEFINES C4-X
009400                                 PIC S9(04) COMP.
009500
009600     05      C9-CNT              PIC S9(09) COMP.
009700     05      C9-RETURN-CT        PIC S9(09) COMP.
009800     05      C9-BASIS-CT         PIC S9(09) COMP.
009900     05      C9-PCTCHG-CT        PIC S9(09) COMP.
010000     05      C18-VAL             PIC S9(18) COMP.
010100*--------------------------------------------------------------------*
010200* DISPLAY FIELDS -- PREFIX D                                        *
010300*--------------------------------------------------------------------*
010400 01          DISPLAY-FIELDS.
010500     05      D-NUM1              PIC  9.
010600     05      D-NUM2              PIC  9(02).
010700     05      D-NUM4              PIC -9(04).
010800     05      D-PCT               PIC -ZZ9.99.
010810     05      D-PCT1              PIC -ZZ9.9.
010900     05      D-PCT4              PIC -Z9.9999.
011000     05      D-AMT               PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
011010     05      D-AMT0              PIC -ZZ,ZZZ,ZZZ,ZZ9.
011100     05      D-MONEY2            PIC -ZZZ,ZZ9.99.
011200*--------------------------------------------------------------------*
011300* CONSTANT FIELDS -- PREFIX K                                       *
011400*--------------------------------------------------------------------*
011500 01          CONSTANT-FIELDS.
011600     05      K-MODULE            PIC X(08)          VALUE "OHANL0O".
011700     05      K-Z95               PIC 9V9(06)        VALUE 1.644854.
011800     05      K-Z99               PIC 9V9(06)        VALUE 2.326348.
011900     05      K-TRADING-DAYS      PIC 9(03)          VALUE 252.
012000     05      K-MIN-RETURNS       PIC 9(04)          VALUE 30.
012100     05      K-MIN-BASIS         PIC 9(04)          VALUE 30.
012200*--------------------------------------------------------------------*
012300* CONDITION FIELDS                                                  *
012400*--------------------------------------------------------------------*
012500 01          SWITCHES.
012600     05      DEC-FILE-STATUS     PIC X(02).
012700          88 DEC-FILE-OK                    VALUE "00".
012800          88 DEC-FILE-NOK                   VALUE "01" THRU "99".
012810     05      DEC-REC-STAT REDEFINES DEC-FILE-STATUS.
012820         10  DEC-FILE-STATUS-1   PIC X(01).
012830         10  DEC-FILE-STATUS-2   PIC X(01).
012900
013000     05      PRG-STATUS          PIC 9.
013100          88 PRG-OK                          VALUE ZERO.
013200          88 PRG-ABORT                       VALUE 2.
013300
013400     05      SPOT-DATA-FLAG      PIC 9       VALUE ZERO.
013500          88 SPOT-DATA-SUFFICIENT             VALUE ZERO.
013600          88 SPOT-DATA-INSUFFICIENT           VALUE 1.
013700
013800     05      CONFIDENCE-FLAG     PIC 9       VALUE ZERO.
013900          88 CONFIDENCE-NOT-STANDARD          VALUE 1.
014000
014100     05      BASIS-DATA-FLAG     PIC 9       VALUE ZERO.
014200          88 BASIS-DATA-SUFFICIENT            VALUE ZERO.
014300          88 BASIS-DATA-INSUFFICIENT          VALUE 1.
014400
014500     05      BASIS-ANNVOL-FLAG   PIC 9       VALUE ZERO.
014600          88 BASIS-ANNVOL-COMPUTED            VALUE ZERO.
014700          88 BASIS-ANNVOL-FALLBACK            VALUE 1.
014800
014900     05      RATIO-MAX-FLAG      PIC 9       VALUE ZERO.
015000          88 RATIO-IS-MAXIMAL                 VALUE 1.
015100*--------------------------------------------------------------------*
015200* WORK FIELDS -- ANALYSIS INTERMEDIATES, PREFIX WK                  *
015300*--------------------------------------------------------------------*
015400 01          WORK-FIELDS.
015500*                 -- B1 / B2 : RETURNS AND VOLATILITY ------------
015600     05      WK-RETURN-CT        PIC S9(04)  COMP.
015700     05      WK-RETURN-MEAN      PIC S9(03)V9(06).
015800     05      WK-DAILY-VOL        PIC S9(03)V9(06).
015900     05      WK-ANN-VOL          PIC S9(03)V9(06).
016000     05      WK-HOLD-VOL         PIC S9(03)V9(06).
016100     05      WK-WORST-RET        PIC S9(03)V9(06).
016200     05      WK-WORST-AMT        PIC S9(11)V9(02).
016300*                 -- B3 : VALUE AT RISK --------------------------
016400     05      WK-Z-SCORE          PIC S9(01)V9(06).
016500     05      WK-VAR-PCT          PIC S9(03)V9(06).
016600     05      WK-VAR-AMT          PIC S9(11)V9(02).
016700*                 -- B4 : COST ACCOUNTING -------------------------
016800     05      WK-COMMISSION       PIC S9(11)V9(02).
016900     05      WK-SLIPPAGE         PIC S9(11)V9(02).
017000     05      WK-TRADE-COST       PIC S9(11)V9(02).
017100     05      WK-MARGIN-AMT       PIC S9(11)V9(02).
017200     05      WK-FINANCE-COST     PIC S9(11)V9(02).
017300     05      WK-TOTAL-COST       PIC S9(11)V9(02).
017400     05      WK-COST-PCT         PIC S9(01)V9(06).
017500*                 -- B5 : BASIS RISK ------------------------------
017600     05      WK-BASIS-CT         PIC S9(04)  COMP.
017700     05      WK-BASIS-MEAN       PIC S9(07)V9(06).
017800     05      WK-BASIS-SD         PIC S9(07)V9(06).
017900     05      WK-BASIS-RELVOL     PIC S9(03)V9(06).
018000     05      WK-BASIS-ANNVOL     PIC S9(03)V9(06).
018100     05      WK-SPOT-SUM         PIC S9(11)V9(06).
018200     05      WK-SPOT-MEAN        PIC S9(07)V9(06).
018300     05      WK-PCTCHG-CT        PIC S9(04)  COMP.
018400     05      WK-PCTCHG-SD        PIC S9(03)V9(06).
018500     05      WK-FIRSTDIFF-SD     PIC S9(07)V9(06).
018600     05      WK-PRIOR-BASIS      PIC S9(07)V9(02).
018700*                 -- B6 : DECISION --------------------------------
018800     05      WK-RATIO            PIC S9(09)V9(06).
018900     05      WK-RISK-LEVEL       PIC X(06)   VALUE SPACES.
019000     05      WK-DECISION         PIC X(14)   VALUE SPACES.
019100*                 -- SHARED STD-DEV / SQRT WORK AREA ---------------
019200     05      WK-SD-CT            PIC S9(04)  COMP.
019300     05      WK-SD-MEAN          PIC S9(07)V9(06).
019400     05      WK-SD-VARSUM        PIC S9(11)V9(06).
019500     05      WK-SD-RESULT        PIC S9(07)V9(06).
019600     05      U210-SQRT-ARG       PIC S9(11)V9(06).
019700     05      U210-SQRT-RESULT    PIC S9(07)V9(06).
019800     05      U210-SQRT-GUESS     PIC S9(07)V9(06).
019900     05      U210-SQRT-PREV      PIC S9(07)V9(06).
020000     05      U210-SQRT-ITER      PIC S9(02)  COMP.
020100*--------------------------------------------------------------------*
020200* RETURN SERIES AND BASIS PCT-CHANGE SERIES (WORK TABLES)           *
020300*--------------------------------------------------------------------*
020400 01          RETURN-SERIES-TBL.
020500     05      RT-RETURN OCCURS 5000 TIMES
020600                                 PIC S9(03)V9(06).
020700
020800 01          PCTCHG-SERIES-TBL.
020900     05      PC-PCTCHG OCCURS 5000 TIMES
021000                                 PIC S9(03)V9(06).
021100*--------------------------------------------------------------------*
021200* DECISION REPORT PRINT LINES                                      *
021300*--------------------------------------------------------------------*
021400 01          RP-TITLE-LINE.
021500     05      FILLER              PIC X(01)   VALUE SPACE.
021600     05      RP-TITLE-TEXT       PIC X(50)   VALUE
021700                                 "HEDGE DECISION REPORT -- OMNIHEDGE ANALYZER".
021800     05      RP-TITLE-LABEL      PIC X(10)   VALUE "RUN DATE: ".
021900     05      RP-TITLE-DATE       PIC 9(08).
021910     05      FILLER              PIC X(02)   VALUE SPACES.
021920     05      RP-TITLE-DATE-FMT   PIC X(10)   VALUE SPACES.
022000     05      FILLER              PIC X(51)   VALUE SPACES.
022100
022110 01          RP-RUN-DATE-BRK.
022120     05      RP-RUN-YYYY         PIC 9(04).
022130     05      RP-RUN-MM           PIC 9(02).
022140     05      RP-RUN-DD           PIC 9(02).
022150 01          RP-RUN-DATE-X REDEFINES RP-RUN-DATE-BRK
022160                                 PIC 9(08).
022170
022200 01          RP-SECTION-LINE.
022300     05      FILLER              PIC X(01)   VALUE SPACE.
022400     05      RP-SECTION-TEXT     PIC X(40)   VALUE SPACES.
022500     05      FILLER              PIC X(91)   VALUE SPACES.
022600
022700 01          RP-LABEL-LINE.
022800     05      FILLER              PIC X(02)   VALUE SPACES.
022900     05      RP-LABEL-TEXT       PIC X(34)   VALUE SPACES.
023000     05      RP-LABEL-VALUE      PIC X(40)   VALUE SPACES.
023100     05      FILLER              PIC X(56)   VALUE SPACES.
023200
023300 LINKAGE SECTION.
023400     COPY OHIFCRC.
023500
023600 PROCEDURE DIVISION USING OH-INTERFACE.
023700******************************************************************
023800* CONTROL SECTION                                                 *
023900******************************************************************
024000 A100-STEUERUNG SECTION.
024100 A100-00.
024200     PERFORM B000-VORLAUF
024300     IF  PRG-OK
024400         PERFORM B100-VERARBEITUNG
024500     END-IF
024600     PERFORM B090-ENDE
024700     GOBACK
024800     .
024900 A100-99.
025000     EXIT.
025100
025200******************************************************************
025300* OPENING WORK                                                    *
025400******************************************************************
025500 B000-VORLAUF SECTION.
025600 B000-00.
025700     MOVE ZERO TO PRG-STATUS
025800     MOVE "OHANL0O"       TO OH-MODULE-NAME
025900     SET OH-RC-OK         TO TRUE
026000     OPEN OUTPUT DECISION-REPORT
026100     IF  DEC-FILE-NOK
026200         DISPLAY "OHANL0O: DECISION-REPORT OPEN FAILED, STATUS "
026300                  DEC-FILE-STATUS
026400         SET PRG-ABORT TO TRUE
026500     END-IF
026600     .
026700 B000-99.
026800     EXIT.
026900
027000******************************************************************
027100* MAIN PROCESSING                                                 *
027200******************************************************************
027300 B100-VERARBEITUNG SECTION.
027400 B100-00.
027500     PERFORM B200-COMPUTE-RETURNS
027600
027700     IF  SPOT-DATA-INSUFFICIENT
027800         SET OH-RC-INSUFFICIENT TO TRUE
027900         PERFORM C710-BASIC-INFO
028000         MOVE "*** INSUFFICIENT SPOT DATA - RUN ABORTED ***"
028100                                 TO RP-SECTION-TEXT
028200         MOVE RP-SECTION-LINE    TO DECISION-REPORT-LINE
028300         WRITE DECISION-REPORT-LINE
028400         EXIT SECTION
028500     END-IF
028600
028700     PERFORM B300-VOLATILITY
028800     PERFORM B400-VALUE-AT-RISK
028900     PERFORM B500-COST-ACCOUNTING
029000     PERFORM B600-BASIS-RISK
029100     PERFORM B700-DECISION
029200     PERFORM C700-DECISION-REPORT
029300     .
029400 B100-99.
029500     EXIT.
029600
029700******************************************************************
029800* B1 - DAILY RETURNS OVER THE ALIGNED SPOT SERIES                 *
029900******************************************************************
030000 B200-COMPUTE-RETURNS SECTION.
030100 B200-00.
030200     MOVE ZERO TO WK-RETURN-CT
030300
030400     IF  OH-SPOT-SERIES-CT < 2
030500         SET SPOT-DATA-INSUFFICIENT TO TRUE
030600         EXIT SECTION
030700     END-IF
030800
030900     MOVE 2 TO C4-I1
031000     PERFORM B210-RETURN-LOOP
031100         UNTIL C4-I1 > OH-SPOT-SERIES-CT
031200
031300     IF  WK-RETURN-CT < K-MIN-RETURNS
031400         DISPLAY "OHANL0O: WARNING - FEWER THAN 30 RETURNS, "
031500                 WK-RETURN-CT " OBSERVATIONS USED"
031600     END-IF
031700     .
031800 B200-99.
031900     EXIT.
032000
032100 B210-RETURN-LOOP.
032200     SET OH-SS-IDX TO C4-I1
032300     SET OH-SS-IDX DOWN BY 1
032400     IF  OH-SS-PRICE (OH-SS-IDX) NOT = ZERO
032500         ADD 1 TO WK-RETURN-CT
032600         COMPUTE RT-RETURN (WK-RETURN-CT) ROUNDED =
032700             (OH-SS-PRICE (C4-I1) - OH-SS-PRICE (OH-SS-IDX))
032800                 / OH-SS-PRICE (OH-SS-IDX)
032900     END-IF
033000     ADD 1 TO C4-I1
033100     .
033200
033300******************************************************************
033400* B2 - VOLATILITY                                                 *
033500******************************************************************
033600 B300-VOLATILITY SECTION.
033700 B300-00.
033800     MOVE ZERO TO WK-SD-CT WK-SD-MEAN WK-SD-VARSUM WK-SD-RESULT
033900     MOVE WK-RETURN-CT TO WK-SD-CT
034000
034100     MOVE 1 TO C4-I1
034200     MOVE ZERO TO C18-VAL
034250     PERFORM B305-RETURN-MEAN-LOOP
034270         UNTIL C4-I1 > WK-RETURN-CT
034700     IF  WK-SD-CT > ZERO
034800         DIVIDE WK-SD-MEAN BY WK-SD-CT GIVING WK-SD-MEAN ROUNDED
034900     END-IF
035000     MOVE WK-SD-MEAN TO WK-RETURN-MEAN
035100
035200     MOVE 1 TO C4-I1
035300     PERFORM B310-VARSUM-LOOP
035400         UNTIL C4-I1 > WK-RETURN-CT
035500
035600     PERFORM U220-STD-DEV
035700     MOVE WK-SD-RESULT TO WK-DAILY-VOL
035800
035900     COMPUTE WK-ANN-VOL ROUNDED =
036000         WK-DAILY-VOL * U210-SQRT-RESULT-OF-252
036100
036200     MOVE PR-HEDGE-DAYS OF OH-IF-PARM-AREA TO U210-SQRT-ARG
036300     PERFORM U210-SQUARE-ROOT
036400     COMPUTE WK-HOLD-VOL ROUNDED =
036500         WK-DAILY-VOL * U210-SQRT-RESULT
036600
036700     PERFORM B320-WORST-CASE-LOOP
036800     .
037100 B300-99.
037200     EXIT.
037300
037400 B310-VARSUM-LOOP.
037500     COMPUTE WK-SD-VARSUM = WK-SD-VARSUM +
037600         (RT-RETURN (C4-I1) - WK-SD-MEAN) * (RT-RETURN (C4-I1) - WK-SD-MEAN)
037700     ADD 1 TO C4-I1
037800     .
037850 B305-RETURN-MEAN-LOOP.
037860     ADD RT-RETURN (C4-I1) TO WK-SD-MEAN
037870     ADD 1 TO C4-I1
037880     .
037900
038000 B320-WORST-CASE-LOOP.
038100     MOVE RT-RETURN (1) TO WK-WORST-RET
038200     MOVE 2 TO C4-I1
038300     PERFORM B321-WORST-SCAN
038400         UNTIL C4-I1 > WK-RETURN-CT
038500     IF  WK-WORST-RET < ZERO
038600         COMPUTE WK-WORST-AMT ROUNDED =
038700             WK-WORST-RET * PR-POSITION-VALUE OF OH-IF-PARM-AREA * -1
038800     ELSE
038900         COMPUTE WK-WORST-AMT ROUNDED =
039000             WK-WORST-RET * PR-POSITION-VALUE OF OH-IF-PARM-AREA
039100     END-IF
039200     .
039300
039400 B321-WORST-SCAN.
039500     IF  RT-RETURN (C4-I1) < WK-WORST-RET
039600         MOVE RT-RETURN (C4-I1) TO WK-WORST-RET
039700     END-IF
039800     ADD 1 TO C4-I1
039900     .
040000
040100******************************************************************
040200* B3 - VALUE AT RISK                                              *
040300******************************************************************
040400 B400-VALUE-AT-RISK SECTION.
040500 B400-00.
040600     PERFORM B410-ZSCORE-LOOKUP
040700     COMPUTE WK-VAR-PCT ROUNDED = WK-Z-SCORE * WK-HOLD-VOL
040800     COMPUTE WK-VAR-AMT ROUNDED =
040900         WK-VAR-PCT * PR-POSITION-VALUE OF OH-IF-PARM-AREA
041000     .
041100 B400-99.
041200     EXIT.
041300
041400******************************************************************
041500* Z-SCORE LOOKUP - ONLY 0.95 AND 0.99 ARE SUPPORTED; ANY OTHER    *
041600* CONFIDENCE MAPS TO THE NEARER OF THE TWO AND IS NOTED.         *
041700******************************************************************
041800 B410-ZSCORE-LOOKUP.
041900     MOVE ZERO TO CONFIDENCE-FLAG
042000     EVALUATE PR-CONFIDENCE OF OH-IF-PARM-AREA
042100         WHEN 0.9500
042200             MOVE K-Z95 TO WK-Z-SCORE
042300         WHEN 0.9900
042400             MOVE K-Z99 TO WK-Z-SCORE
042500         WHEN OTHER
042600             SET CONFIDENCE-NOT-STANDARD TO TRUE
042900             IF  (PR-CONFIDENCE OF OH-IF-PARM-AREA - 0.9500) <
043000                 (0.9900 - PR-CONFIDENCE OF OH-IF-PARM-AREA)
043100                 MOVE K-Z95 TO WK-Z-SCORE
043200             ELSE
043300                 MOVE K-Z99 TO WK-Z-SCORE
043400             END-IF
043500     END-EVALUATE
043600     .
043700
043800******************************************************************
043900* B4 - COST ACCOUNTING                                            *
044000******************************************************************
044100 B500-COST-ACCOUNTING SECTION.
044200 B500-00.
044300     COMPUTE WK-COMMISSION ROUNDED =
044400         PR-POSITION-VALUE OF OH-IF-PARM-AREA *
044500         PR-COMMISSION-RATE OF OH-IF-PARM-AREA * 2
044600     COMPUTE WK-SLIPPAGE ROUNDED =
044700         PR-POSITION-VALUE OF OH-IF-PARM-AREA *
044800         PR-SLIPPAGE-RATE OF OH-IF-PARM-AREA * 2
044900     ADD WK-COMMISSION WK-SLIPPAGE GIVING WK-TRADE-COST
045000
045100     COMPUTE WK-MARGIN-AMT ROUNDED =
045200         PR-POSITION-VALUE OF OH-IF-PARM-AREA *
045300         PR-MARGIN-RATE OF OH-IF-PARM-AREA
045400     COMPUTE WK-FINANCE-COST ROUNDED =
045500         WK-MARGIN-AMT * PR-FINANCING-RATE OF OH-IF-PARM-AREA *
045600         PR-HEDGE-DAYS OF OH-IF-PARM-AREA / 365
045700
045800     ADD WK-TRADE-COST WK-FINANCE-COST GIVING WK-TOTAL-COST
045900
046000     IF  PR-POSITION-VALUE OF OH-IF-PARM-AREA NOT = ZERO
046100         COMPUTE WK-COST-PCT ROUNDED =
046200             WK-TOTAL-COST / PR-POSITION-VALUE OF OH-IF-PARM-AREA
046300     ELSE
046400         MOVE ZERO TO WK-COST-PCT
046500     END-IF
046600     .
046700 B500-99.
046800     EXIT.
046900
047000******************************************************************
047100* B5 - BASIS RISK (SKIPPED WHEN FEWER THAN 30 OBSERVATIONS)       *
047200******************************************************************
047300 B600-BASIS-RISK SECTION.
047400 B600-00.
047500     MOVE ZERO TO BASIS-DATA-FLAG BASIS-ANNVOL-FLAG
047600     MOVE OH-BASIS-SERIES-CT TO WK-BASIS-CT
047700
047800     IF  WK-BASIS-CT < K-MIN-BASIS
047900         SET BASIS-DATA-INSUFFICIENT TO TRUE
048000         EXIT SECTION
048100     END-IF
048200
048300     PERFORM B610-BASIS-STATS
048400     PERFORM B620-BASIS-PCTCHANGE-LOOP
048500
048600     IF  WK-PCTCHG-CT > ZERO
048700         MOVE ZERO TO WK-SD-CT WK-SD-MEAN WK-SD-VARSUM WK-SD-RESULT
048800         MOVE WK-PCTCHG-CT TO WK-SD-CT
048900         MOVE 1 TO C4-I1
048950         PERFORM B625-PCTCHG-MEAN-LOOP
048970             UNTIL C4-I1 > WK-PCTCHG-CT
049400         DIVIDE WK-SD-MEAN BY WK-SD-CT GIVING WK-SD-MEAN ROUNDED
049500         MOVE 1 TO C4-I1
049600         PERFORM B630-PCTCHG-VARSUM-LOOP
049700             UNTIL C4-I1 > WK-PCTCHG-CT
049800         PERFORM U220-STD-DEV
049900         COMPUTE WK-BASIS-ANNVOL ROUNDED =
050000             WK-SD-RESULT * U210-SQRT-RESULT-OF-252
050100         SET BASIS-ANNVOL-COMPUTED TO TRUE
050200     ELSE
050300         SET BASIS-ANNVOL-FALLBACK TO TRUE
050400         PERFORM B640-FIRSTDIFF-STDDEV
050500         IF  WK-BASIS-MEAN NOT = ZERO
050600             IF  WK-BASIS-MEAN < ZERO
050700                 COMPUTE WK-BASIS-ANNVOL ROUNDED =
050750                     WK-FIRSTDIFF-SD * U210-SQRT-RESULT-OF-252
050760                         / (WK-BASIS-MEAN * -1)
050800             ELSE
050850                 COMPUTE WK-BASIS-ANNVOL ROUNDED =
050870                     WK-FIRSTDIFF-SD * U210-SQRT-RESULT-OF-252
050880                         / WK-BASIS-MEAN
050900             END-IF
050950         ELSE
050960             MOVE 999.999999 TO WK-BASIS-ANNVOL
050970         END-IF
051000     END-IF
051200     .
051300 B600-99.
051400     EXIT.
051500
051600******************************************************************
051700* BASIS MEAN, STD-DEV (DIVISOR N-1), AND RELATIVE VOLATILITY      *
051800******************************************************************
051900 B610-BASIS-STATS.
052000     MOVE ZERO TO WK-BASIS-MEAN WK-SPOT-SUM
052100     MOVE 1 TO C4-I1
052150     PERFORM B615-BASIS-MEAN-LOOP
052170         UNTIL C4-I1 > WK-BASIS-CT
052700     DIVIDE WK-BASIS-MEAN BY WK-BASIS-CT GIVING WK-BASIS-MEAN ROUNDED
052800
053000     MOVE ZERO TO WK-SD-CT WK-SD-MEAN WK-SD-VARSUM WK-SD-RESULT
053100     MOVE WK-BASIS-CT TO WK-SD-CT
053200     MOVE WK-BASIS-MEAN TO WK-SD-MEAN
053300     MOVE 1 TO C4-I1
053400     PERFORM B611-BASIS-VARSUM-LOOP
053500         UNTIL C4-I1 > WK-BASIS-CT
053600     PERFORM U220-STD-DEV
053700     MOVE WK-SD-RESULT TO WK-BASIS-SD
053800
053900     IF  WK-BASIS-MEAN NOT = ZERO
054000         IF  WK-BASIS-MEAN < ZERO
054100             COMPUTE WK-BASIS-RELVOL ROUNDED =
054200                 WK-BASIS-SD / (WK-BASIS-MEAN * -1)
054300         ELSE
054400             COMPUTE WK-BASIS-RELVOL ROUNDED =
054500                 WK-BASIS-SD / WK-BASIS-MEAN
054600         END-IF
054700     ELSE
054800         PERFORM B612-SPOT-MEAN-FALLBACK
054900         IF  WK-SPOT-MEAN NOT = ZERO
055000             IF  WK-SPOT-MEAN < ZERO
055100                 COMPUTE WK-BASIS-RELVOL ROUNDED =
055200                     WK-BASIS-SD / (WK-SPOT-MEAN * -1)
055300             ELSE
055400                 COMPUTE WK-BASIS-RELVOL ROUNDED =
055500                     WK-BASIS-SD / WK-SPOT-MEAN
055600             END-IF
055700         ELSE
055800             MOVE 999.999999 TO WK-BASIS-RELVOL
055900         END-IF
056000     END-IF
056100     .
056200
056300 B611-BASIS-VARSUM-LOOP.
056400     SET OH-BS-IDX TO C4-I1
056500     COMPUTE WK-SD-VARSUM = WK-SD-VARSUM +
056600         (OH-BS-VALUE (OH-BS-IDX) - WK-SD-MEAN) *
056700         (OH-BS-VALUE (OH-BS-IDX) - WK-SD-MEAN)
056800     ADD 1 TO C4-I1
056900     .
056910
056920 B615-BASIS-MEAN-LOOP.
056930     SET OH-BS-IDX TO C4-I1
056940     ADD OH-BS-VALUE (OH-BS-IDX) TO WK-BASIS-MEAN
056950     ADD 1 TO C4-I1
056960     .
056970
056980 B625-PCTCHG-MEAN-LOOP.
056990     ADD PC-PCTCHG (C4-I1) TO WK-SD-MEAN
056995     ADD 1 TO C4-I1
056998     .
057000
057100******************************************************************
057200* MEAN SPOT PRICE FALLBACK, USED ONLY WHEN BASIS MEAN IS ZERO    *
057300******************************************************************
057400 B612-SPOT-MEAN-FALLBACK.
057500     MOVE ZERO TO WK-SPOT-SUM
057600     IF  OH-SPOT-SERIES-CT > ZERO
057700         MOVE 1 TO C4-I2
057750         PERFORM B613-SPOT-SUM-LOOP
057770             UNTIL C4-I2 > OH-SPOT-SERIES-CT
058300         DIVIDE WK-SPOT-SUM BY OH-SPOT-SERIES-CT
058400             GIVING WK-SPOT-MEAN ROUNDED
058500     ELSE
058600         MOVE ZERO TO WK-SPOT-MEAN
058700     END-IF
058800     .
058810
058820 B613-SPOT-SUM-LOOP.
058830     SET OH-SS-IDX TO C4-I2
058840     ADD OH-SS-PRICE (OH-SS-IDX) TO WK-SPOT-SUM
058850     ADD 1 TO C4-I2
058860     .
058900
059000******************************************************************
059100* DAILY PERCENTAGE CHANGES OF THE BASIS - DROPS ANY OBSERVATION  *
059200* WHOSE PRIOR-DAY BASIS IS ZERO (DIVIDE-BY-ZERO GUARD)           *
059300******************************************************************
059400 B620-BASIS-PCTCHANGE-LOOP.
059500     MOVE ZERO TO WK-PCTCHG-CT
059600     IF  WK-BASIS-CT < 2
059700         EXIT PARAGRAPH
059800     END-IF
059900     SET OH-BS-IDX TO 1
060000     MOVE OH-BS-VALUE (OH-BS-IDX) TO WK-PRIOR-BASIS
060100     MOVE 2 TO C4-I1
060150     PERFORM B621-PCTCHANGE-SCAN
060170         UNTIL C4-I1 > WK-BASIS-CT
061300     .
061310
061320 B621-PCTCHANGE-SCAN.
061330     SET OH-BS-IDX TO C4-I1
061340     IF  WK-PRIOR-BASIS NOT = ZERO
061350         ADD 1 TO WK-PCTCHG-CT
061360         COMPUTE PC-PCTCHG (WK-PCTCHG-CT) ROUNDED =
061370             (OH-BS-VALUE (OH-BS-IDX) - WK-PRIOR-BASIS)
061380                 / WK-PRIOR-BASIS
061390     END-IF
061392     MOVE OH-BS-VALUE (OH-BS-IDX) TO WK-PRIOR-BASIS
061394     ADD 1 TO C4-I1
061396     .
061400
061500 B630-PCTCHG-VARSUM-LOOP.
061600     COMPUTE WK-SD-VARSUM = WK-SD-VARSUM +
061700         (PC-PCTCHG (C4-I1) - WK-SD-MEAN) *
061800         (PC-PCTCHG (C4-I1) - WK-SD-MEAN)
061900     ADD 1 TO C4-I1
062000     .
062010
062020******************************************************************
062030* FALLBACK PATH - NO PERCENTAGE CHANGE WAS COMPUTABLE (EVERY     *
062040* PRIOR-DAY BASIS WAS ZERO).  USE STD-DEV OF FIRST DIFFERENCES.  *
062050* RESULT IS LEFT UNDIVIDED IN WK-FIRSTDIFF-SD; THE CALLER        *
062060* DIVIDES BY THE BASIS MEAN.                                     *
062070******************************************************************
062080 B640-FIRSTDIFF-STDDEV.
062090     MOVE ZERO TO WK-SD-CT WK-SD-MEAN WK-SD-VARSUM WK-SD-RESULT
062095     MOVE ZERO TO WK-FIRSTDIFF-SD
062100     IF  WK-BASIS-CT < 2
062105         EXIT PARAGRAPH
062110     END-IF
062120     COMPUTE WK-SD-CT = WK-BASIS-CT - 1
062130
062140     SET OH-BS-IDX TO 1
062150     MOVE OH-BS-VALUE (OH-BS-IDX) TO WK-PRIOR-BASIS
062160     MOVE 2 TO C4-I1
062170     PERFORM B641-FIRSTDIFF-SUM-LOOP
062180         UNTIL C4-I1 > WK-BASIS-CT
062190     DIVIDE WK-SD-MEAN BY WK-SD-CT GIVING WK-SD-MEAN ROUNDED
062200
062210     SET OH-BS-IDX TO 1
062220     MOVE OH-BS-VALUE (OH-BS-IDX) TO WK-PRIOR-BASIS
062230     MOVE 2 TO C4-I1
062240     PERFORM B642-FIRSTDIFF-VARSUM-LOOP
062250         UNTIL C4-I1 > WK-BASIS-CT
062260     PERFORM U220-STD-DEV
062270     MOVE WK-SD-RESULT TO WK-FIRSTDIFF-SD
062280     .
062290
062300 B641-FIRSTDIFF-SUM-LOOP.
062310     SET OH-BS-IDX TO C4-I1
062320     ADD OH-BS-VALUE (OH-BS-IDX) TO WK-SD-MEAN
062330     SUBTRACT WK-PRIOR-BASIS FROM WK-SD-MEAN
062340     MOVE OH-BS-VALUE (OH-BS-IDX) TO WK-PRIOR-BASIS
062350     ADD 1 TO C4-I1
062360     .
062370
062380 B642-FIRSTDIFF-VARSUM-LOOP.
062390     SET OH-BS-IDX TO C4-I1
062400     COMPUTE WK-SD-VARSUM = WK-SD-VARSUM +
062410         ((OH-BS-VALUE (OH-BS-IDX) - WK-PRIOR-BASIS - WK-SD-MEAN) *
062420          (OH-BS-VALUE (OH-BS-IDX) - WK-PRIOR-BASIS - WK-SD-MEAN))
062430     MOVE OH-BS-VALUE (OH-BS-IDX) TO WK-PRIOR-BASIS
062440     ADD 1 TO C4-I1
062450     .
062460
062470******************************************************************
062480* B6 - RISK-TO-COST RATIO AND RECOMMENDATION                     *
062490******************************************************************
062500 B700-DECISION SECTION.
062600 B700-00.
062700     MOVE ZERO TO RATIO-MAX-FLAG
062800     IF  WK-TOTAL-COST = ZERO
062900         SET RATIO-IS-MAXIMAL TO TRUE
063000         MOVE 999999.999999 TO WK-RATIO
063100         MOVE "STRONG_RECOMMEND" TO WK-DECISION
063200     ELSE
063300         COMPUTE WK-RATIO ROUNDED = WK-VAR-AMT / WK-TOTAL-COST
063400         EVALUATE TRUE
063500             WHEN WK-RATIO > 2.0
063600                 MOVE "STRONG_RECOMMEND" TO WK-DECISION
063700             WHEN WK-RATIO > 1.0
063800                 MOVE "RECOMMEND"        TO WK-DECISION
063900             WHEN OTHER
064000                 MOVE "NOT_RECOMMEND"    TO WK-DECISION
064100         END-EVALUATE
064200     END-IF
064300
064400     IF  BASIS-DATA-SUFFICIENT
064500         EVALUATE TRUE
064600             WHEN WK-BASIS-RELVOL > 0.10
064700                 MOVE "HIGH"   TO WK-RISK-LEVEL
064800             WHEN WK-BASIS-RELVOL > 0.05
064900                 MOVE "MEDIUM" TO WK-RISK-LEVEL
065000             WHEN OTHER
065100                 MOVE "LOW"    TO WK-RISK-LEVEL
065200         END-EVALUATE
065300     END-IF
065400     .
065500 B700-99.
065600     EXIT.
065700
065800******************************************************************
065900* SHARED MATH HELPER - SAMPLE STANDARD DEVIATION (DIVISOR N-1)   *
066000* CALLER MUST FILL WK-SD-CT, WK-SD-MEAN AND WK-SD-VARSUM FIRST   *
066100******************************************************************
066200 U220-STD-DEV SECTION.
066300 U220-00.
066400     MOVE ZERO TO WK-SD-RESULT
066500     IF  WK-SD-CT < 2
066600         EXIT SECTION
066700     END-IF
066800     COMPUTE U210-SQRT-ARG ROUNDED =
066900         WK-SD-VARSUM / (WK-SD-CT - 1)
067000     PERFORM U210-SQUARE-ROOT
067100     MOVE U210-SQRT-RESULT TO WK-SD-RESULT
067200     .
067300 U220-99.
067400     EXIT.
067500
067600******************************************************************
067700* SHARED MATH HELPER - SQUARE ROOT BY NEWTON-RAPHSON ITERATION   *
067800* (NO INTRINSIC FUNCTION IS USED ANYWHERE IN THIS PROGRAM)       *
067900* CALLER MUST FILL U210-SQRT-ARG FIRST; RESULT IN U210-SQRT-RESULT*
068000******************************************************************
068100 U210-SQUARE-ROOT SECTION.
068200 U210-00.
068300     IF  U210-SQRT-ARG <= ZERO
068400         MOVE ZERO TO U210-SQRT-RESULT
068500         EXIT SECTION
068600     END-IF
068700
068800     MOVE U210-SQRT-ARG TO U210-SQRT-GUESS
068900     MOVE ZERO TO U210-SQRT-ITER
069000     PERFORM U211-NEWTON-LOOP
069100         UNTIL U210-SQRT-ITER > 20
069200     MOVE U210-SQRT-GUESS TO U210-SQRT-RESULT
069300     .
069400 U210-99.
069500     EXIT.
069600
069700 U211-NEWTON-LOOP.
069800     MOVE U210-SQRT-GUESS TO U210-SQRT-PREV
069900     COMPUTE U210-SQRT-GUESS ROUNDED =
070000         (U210-SQRT-GUESS + (U210-SQRT-ARG / U210-SQRT-GUESS)) / 2
070100     ADD 1 TO U210-SQRT-ITER
070200     IF  (U210-SQRT-GUESS - U210-SQRT-PREV) < 0.000001 AND
070300         (U210-SQRT-PREV - U210-SQRT-GUESS) < 0.000001
070400         MOVE 21 TO U210-SQRT-ITER
070500     END-IF
070600     .
070700
070800******************************************************************
070900* SQUARE ROOT OF 252, HELD AS A CONSTANT SO EVERY SECTION THAT   *
071000* ANNUALIZES A VOLATILITY USES THE SAME PRECOMPUTED VALUE        *
071100******************************************************************
071200 01          U210-SQRT-RESULT-OF-252 PIC S9(03)V9(06)
071300                                     VALUE 15.874508.
071400
071500******************************************************************
071600* C7 - DECISION REPORT                                           *
071700******************************************************************
071800 C700-DECISION-REPORT SECTION.
071900 C700-00.
072000     PERFORM C710-BASIC-INFO
072100     PERFORM C720-VOLATILITY-RISK
072200     PERFORM C730-COST-ACCOUNTING
072300     IF  BASIS-DATA-SUFFICIENT
072400         PERFORM C740-BASIS-RISK
072500     ELSE
072600         MOVE "4. BASIS RISK -- INSUFFICIENT DATA, SKIPPED"
072700                                 TO RP-SECTION-TEXT
072800         MOVE RP-SECTION-LINE    TO DECISION-REPORT-LINE
072900         WRITE DECISION-REPORT-LINE
073000     END-IF
073100     PERFORM C750-DECISION
073200     .
073300 C700-99.
073400     EXIT.
073500
073600******************************************************************
073700* SECTION 1 - BASIC INFO                                         *
073800******************************************************************
073900 C710-BASIC-INFO.
074000     MOVE SPACES TO RP-TITLE-LINE
074100     MOVE "HEDGE DECISION REPORT -- OMNIHEDGE ANALYZER"
074200                                 TO RP-TITLE-TEXT
074300     MOVE "RUN DATE: "           TO RP-TITLE-LABEL
074400     ACCEPT RP-RUN-DATE-X FROM DATE YYYYMMDD
074410     MOVE RP-RUN-DATE-X          TO RP-TITLE-DATE
074420     STRING RP-RUN-MM    "/"
074430            RP-RUN-DD    "/"
074440            RP-RUN-YYYY
074450                                 DELIMITED BY SIZE
074460                                 INTO RP-TITLE-DATE-FMT
074500     MOVE RP-TITLE-LINE          TO DECISION-REPORT-LINE
074600     WRITE DECISION-REPORT-LINE
074700
074800     MOVE SPACES TO RP-SECTION-LINE
074900     MOVE "1. BASIC INFO"        TO RP-SECTION-TEXT
075000     MOVE RP-SECTION-LINE        TO DECISION-REPORT-LINE
075100     WRITE DECISION-REPORT-LINE
075200
075300     MOVE SPACES TO RP-LABEL-LINE
075400     MOVE "POSITION VALUE"       TO RP-LABEL-TEXT
075500     MOVE PR-POSITION-VALUE OF OH-IF-PARM-AREA TO D-AMT0
075600     MOVE D-AMT0                 TO RP-LABEL-VALUE
075700     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
075800     WRITE DECISION-REPORT-LINE
075900
076000     MOVE SPACES TO RP-LABEL-LINE
076100     MOVE "HEDGE DAYS"           TO RP-LABEL-TEXT
076200     MOVE PR-HEDGE-DAYS OF OH-IF-PARM-AREA TO D-NUM4
076300     MOVE D-NUM4                 TO RP-LABEL-VALUE
076400     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
076500     WRITE DECISION-REPORT-LINE
076600
076700     MOVE SPACES TO RP-LABEL-LINE
076800     MOVE "CONFIDENCE LEVEL (%)" TO RP-LABEL-TEXT
076900     COMPUTE D-PCT1 ROUNDED =
077000         PR-CONFIDENCE OF OH-IF-PARM-AREA * 100
077100     MOVE D-PCT1                 TO RP-LABEL-VALUE
077200     IF  CONFIDENCE-NOT-STANDARD
077300         MOVE "(NOT 95/99 - MAPPED TO NEAREST)" TO RP-LABEL-VALUE
077400     END-IF
077500     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
077600     WRITE DECISION-REPORT-LINE
077700     .
077800
077900******************************************************************
078000* SECTION 2 - VOLATILITY RISK                                    *
078100******************************************************************
078200 C720-VOLATILITY-RISK.
078300     MOVE SPACES TO RP-SECTION-LINE
078400     MOVE "2. VOLATILITY RISK"   TO RP-SECTION-TEXT
078500     MOVE RP-SECTION-LINE        TO DECISION-REPORT-LINE
078600     WRITE DECISION-REPORT-LINE
078700
078800     MOVE SPACES TO RP-LABEL-LINE
078900     MOVE "ANNUALIZED VOLATILITY %" TO RP-LABEL-TEXT
079000     COMPUTE D-PCT ROUNDED = WK-ANN-VOL * 100
079100     MOVE D-PCT                  TO RP-LABEL-VALUE
079200     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
079300     WRITE DECISION-REPORT-LINE
079400
079500     MOVE SPACES TO RP-LABEL-LINE
079600     MOVE "HOLDING-PERIOD VOLATILITY %" TO RP-LABEL-TEXT
079700     COMPUTE D-PCT ROUNDED = WK-HOLD-VOL * 100
079800     MOVE D-PCT                  TO RP-LABEL-VALUE
079900     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
080000     WRITE DECISION-REPORT-LINE
080100
080200     MOVE SPACES TO RP-LABEL-LINE
080300     MOVE "VAR %"                TO RP-LABEL-TEXT
080400     COMPUTE D-PCT ROUNDED = WK-VAR-PCT * 100
080500     MOVE D-PCT                  TO RP-LABEL-VALUE
080600     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
080700     WRITE DECISION-REPORT-LINE
080800
080900     MOVE SPACES TO RP-LABEL-LINE
081000     MOVE "VAR AMOUNT"           TO RP-LABEL-TEXT
081100     MOVE WK-VAR-AMT             TO D-AMT0
081200     MOVE D-AMT0                 TO RP-LABEL-VALUE
081300     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
081400     WRITE DECISION-REPORT-LINE
081500
081600     MOVE SPACES TO RP-LABEL-LINE
081700     MOVE "WORST-CASE RETURN %"  TO RP-LABEL-TEXT
081800     COMPUTE D-PCT ROUNDED = WK-WORST-RET * 100
081900     MOVE D-PCT                  TO RP-LABEL-VALUE
082000     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
082100     WRITE DECISION-REPORT-LINE
082200
082300     MOVE SPACES TO RP-LABEL-LINE
082400     MOVE "WORST-CASE AMOUNT"    TO RP-LABEL-TEXT
082500     MOVE WK-WORST-AMT           TO D-AMT0
082600     MOVE D-AMT0                 TO RP-LABEL-VALUE
082700     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
082800     WRITE DECISION-REPORT-LINE
082900
083000     MOVE SPACES TO RP-LABEL-LINE
083100     MOVE "SAMPLE COUNT"         TO RP-LABEL-TEXT
083200     MOVE WK-RETURN-CT           TO D-NUM4
083300     MOVE D-NUM4                 TO RP-LABEL-VALUE
083400     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
083500     WRITE DECISION-REPORT-LINE
083600     .
083700
083800******************************************************************
083900* SECTION 3 - COST ACCOUNTING                                    *
084000******************************************************************
084100 C730-COST-ACCOUNTING.
084200     MOVE SPACES TO RP-SECTION-LINE
084300     MOVE "3. COST ACCOUNTING"   TO RP-SECTION-TEXT
084400     MOVE RP-SECTION-LINE        TO DECISION-REPORT-LINE
084500     WRITE DECISION-REPORT-LINE
084600
084700     MOVE SPACES TO RP-LABEL-LINE
084800     MOVE "COMMISSION"           TO RP-LABEL-TEXT
084900     MOVE WK-COMMISSION          TO D-MONEY2
085000     MOVE D-MONEY2               TO RP-LABEL-VALUE
085100     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
085200     WRITE DECISION-REPORT-LINE
085300
085400     MOVE SPACES TO RP-LABEL-LINE
085500     MOVE "SLIPPAGE"             TO RP-LABEL-TEXT
085600     MOVE WK-SLIPPAGE            TO D-MONEY2
085700     MOVE D-MONEY2               TO RP-LABEL-VALUE
085800     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
085900     WRITE DECISION-REPORT-LINE
086000
086100     MOVE SPACES TO RP-LABEL-LINE
086200     MOVE "TRADING COST SUBTOTAL" TO RP-LABEL-TEXT
086300     MOVE WK-TRADE-COST          TO D-MONEY2
086400     MOVE D-MONEY2               TO RP-LABEL-VALUE
086500     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
086600     WRITE DECISION-REPORT-LINE
086700
086800     MOVE SPACES TO RP-LABEL-LINE
086900     MOVE "MARGIN AMOUNT"        TO RP-LABEL-TEXT
087000     MOVE WK-MARGIN-AMT          TO D-AMT
087100     MOVE D-AMT                  TO RP-LABEL-VALUE
087200     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
087300     WRITE DECISION-REPORT-LINE
087400
087500     MOVE SPACES TO RP-LABEL-LINE
087600     MOVE "FINANCING COST"       TO RP-LABEL-TEXT
087700     MOVE WK-FINANCE-COST        TO D-MONEY2
087800     MOVE D-MONEY2               TO RP-LABEL-VALUE
087900     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
088000     WRITE DECISION-REPORT-LINE
088100
088200     MOVE SPACES TO RP-LABEL-LINE
088300     MOVE "TOTAL COST"           TO RP-LABEL-TEXT
088400     MOVE WK-TOTAL-COST          TO D-MONEY2
088500     MOVE D-MONEY2               TO RP-LABEL-VALUE
088600     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
088700     WRITE DECISION-REPORT-LINE
088800
088900     MOVE SPACES TO RP-LABEL-LINE
089000     MOVE "COST PERCENTAGE"      TO RP-LABEL-TEXT
089100     COMPUTE D-PCT4 ROUNDED = WK-COST-PCT * 100
089200     MOVE D-PCT4                 TO RP-LABEL-VALUE
089300     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
089400     WRITE DECISION-REPORT-LINE
089500     .
089600
089700******************************************************************
089800* SECTION 4 - BASIS RISK (PRINTED ONLY WHEN DATA IS SUFFICIENT)  *
089900******************************************************************
090000 C740-BASIS-RISK.
090100     MOVE SPACES TO RP-SECTION-LINE
090200     MOVE "4. BASIS RISK"        TO RP-SECTION-TEXT
090300     MOVE RP-SECTION-LINE        TO DECISION-REPORT-LINE
090400     WRITE DECISION-REPORT-LINE
090500
090600     MOVE SPACES TO RP-LABEL-LINE
090700     MOVE "BASIS MEAN"           TO RP-LABEL-TEXT
090800     MOVE WK-BASIS-MEAN          TO D-MONEY2
090900     MOVE D-MONEY2               TO RP-LABEL-VALUE
091000     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
091100     WRITE DECISION-REPORT-LINE
091200
091300     MOVE SPACES TO RP-LABEL-LINE
091400     MOVE "BASIS STD-DEV"        TO RP-LABEL-TEXT
091500     MOVE WK-BASIS-SD            TO D-MONEY2
091600     MOVE D-MONEY2               TO RP-LABEL-VALUE
091700     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
091800     WRITE DECISION-REPORT-LINE
091900
092000     MOVE SPACES TO RP-LABEL-LINE
092100     MOVE "BASIS RELATIVE VOLATILITY %" TO RP-LABEL-TEXT
092200     COMPUTE D-PCT ROUNDED = WK-BASIS-RELVOL * 100
092300     MOVE D-PCT                  TO RP-LABEL-VALUE
092400     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
092500     WRITE DECISION-REPORT-LINE
092600
092700     MOVE SPACES TO RP-LABEL-LINE
092800     MOVE "BASIS ANNUALIZED VOLATILITY %" TO RP-LABEL-TEXT
092900     COMPUTE D-PCT ROUNDED = WK-BASIS-ANNVOL * 100
093000     MOVE D-PCT                  TO RP-LABEL-VALUE
093100     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
093200     WRITE DECISION-REPORT-LINE
093300
093400     MOVE SPACES TO RP-LABEL-LINE
093500     MOVE "RISK LEVEL"           TO RP-LABEL-TEXT
093600     MOVE WK-RISK-LEVEL          TO RP-LABEL-VALUE
093700     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
093800     WRITE DECISION-REPORT-LINE
093900
094000     MOVE SPACES TO RP-LABEL-LINE
094100     EVALUATE WK-RISK-LEVEL
094200         WHEN "HIGH"
094300             MOVE "BASIS RISK MAY OFFSET HEDGE GAINS"
094400                                 TO RP-LABEL-VALUE
094500         WHEN "MEDIUM"
094600             MOVE "WATCH BASIS RISK"
094700                                 TO RP-LABEL-VALUE
094800         WHEN OTHER
094900             MOVE "BASIS RISK IS LOW"
095000                                 TO RP-LABEL-VALUE
095100     END-EVALUATE
095200     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
095300     WRITE DECISION-REPORT-LINE
095400     .
095500
095600******************************************************************
095700* SECTION 5 - DECISION                                           *
095800******************************************************************
095900 C750-DECISION.
096000     MOVE SPACES TO RP-SECTION-LINE
096100     MOVE "5. DECISION"          TO RP-SECTION-TEXT
096200     MOVE RP-SECTION-LINE        TO DECISION-REPORT-LINE
096300     WRITE DECISION-REPORT-LINE
096400
096500     MOVE SPACES TO RP-LABEL-LINE
096600     MOVE "RISK-TO-COST RATIO"   TO RP-LABEL-TEXT
096700     IF  RATIO-IS-MAXIMAL
096800         MOVE "MAXIMAL (ZERO COST)" TO RP-LABEL-VALUE
096900     ELSE
097000         MOVE WK-RATIO           TO D-PCT
097100         MOVE D-PCT              TO RP-LABEL-VALUE
097200     END-IF
097300     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
097400     WRITE DECISION-REPORT-LINE
097500
097600     MOVE SPACES TO RP-LABEL-LINE
097700     MOVE "VAR AMOUNT"           TO RP-LABEL-TEXT
097800     MOVE WK-VAR-AMT             TO D-AMT0
097900     MOVE D-AMT0                 TO RP-LABEL-VALUE
098000     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
098100     WRITE DECISION-REPORT-LINE
098200
098300     MOVE SPACES TO RP-LABEL-LINE
098400     MOVE "TOTAL COST"           TO RP-LABEL-TEXT
098500     MOVE WK-TOTAL-COST          TO D-MONEY2
098600     MOVE D-MONEY2               TO RP-LABEL-VALUE
098700     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
098800     WRITE DECISION-REPORT-LINE
098900
099000     MOVE SPACES TO RP-LABEL-LINE
099100     MOVE "RECOMMENDATION"       TO RP-LABEL-TEXT
099200     MOVE WK-DECISION            TO RP-LABEL-VALUE
099300     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
099400     WRITE DECISION-REPORT-LINE
099500
099600     MOVE SPACES TO RP-LABEL-LINE
099700     EVALUATE WK-DECISION
099800         WHEN "STRONG_RECOMMEND"
099900             MOVE "RISK FAR EXCEEDS COST - CLEAR ECONOMIC VALUE"
100000                                 TO RP-LABEL-VALUE
100100         WHEN "RECOMMEND"
100200             MOVE "RISK SOMEWHAT EXCEEDS COST - JUSTIFIED"
100300                                 TO RP-LABEL-VALUE
100400         WHEN OTHER
100500             MOVE "COST EXCEEDS RISK - RUN UNHEDGED OR SHORTEN"
100600                                 TO RP-LABEL-VALUE
100700     END-EVALUATE
100800     MOVE RP-LABEL-LINE          TO DECISION-REPORT-LINE
100900     WRITE DECISION-REPORT-LINE
101000     .
101100
101200******************************************************************
101300* CLOSING WORK                                                    *
101400******************************************************************
101500 B090-ENDE SECTION.
101600 B090-00.
101700     IF  NOT PRG-ABORT
101800         CLOSE DECISION-REPORT
101900     END-IF
102000     .
102100 B090-99.
102200     EXIT.
102300
102400******************************************************************
102500* END OF OHANL0O                                                  *
102600******************************************************************
