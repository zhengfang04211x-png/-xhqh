000100******************************************************************
000200* OHSPTRC  -- COPY MEMBER FOR SPOT-PRICE-RECORD                   *
000300*             (RAW DAILY SPOT-PRICE HISTORY RECORD)                *
000400*----------------------------------------------------------------*
000500* LAST CHANGED :: 2026-02-02                                      *
000600* LAST VERSION :: A.00.00                                         *
000700* SHORT DESC.  :: NEW MEMBER FOR OMNIHEDGE BATCH SUITE             *
000800*                                                                 *
000900* CHANGES                                                         *
001000*----------------------------------------------------------------*
001100* REL.   | DATE     | BY  | DESCRIPTION                           *
001200*--------|----------|-----|---------------------------------------*
001300* A.00.00|2026-02-02| RKD | NEW - ONE RECORD PER TRADING DAY       *
001400*----------------------------------------------------------------*
001500*                                                                 *
001600* THIS LAYOUT DESCRIBES ONE RAW SPOT-PRICE RECORD AS READ FROM    *
001700* SPOT-FILE.  SP-PRICE OF LOW-VALUE OR ZERO MEANS "PRICE MISSING" *
001800* AND IS FORWARD-FILLED BY THE GATEWAY MODULE OHGTW0O FROM THE    *
001900* MOST RECENT VALID PRICE (BUSINESS RULE A2).                     *
002000******************************************************************
002100 01          OH-SPOT-RECORD.
002200     05      SP-DATE             PIC  9(08).
002300*                 TRADING DATE, FORMAT YYYYMMDD
002400     05      SP-PRICE            PIC  S9(07)V9(02).
002500*                 SPOT CLOSING PRICE; BLANK/ZERO = MISSING
002600     05      FILLER              PIC  X(01).
002700******************************************************************
002800* END OF OHSPTRC                                                  *
002900******************************************************************
