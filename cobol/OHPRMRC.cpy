000100******************************************************************
000200* OHPRMRC  -- COPY MEMBER FOR RUN-PARAMETER-RECORD                *
000300*             (ONE-RECORD ANALYSIS-PARAMETER FILE)                *
000400*----------------------------------------------------------------*
000500* LAST CHANGED :: 2026-02-02                                      *
000600* LAST VERSION :: A.00.00                                         *
000700* SHORT DESC.  :: NEW MEMBER FOR OMNIHEDGE BATCH SUITE             *
000800*                                                                 *
000900* CHANGES                                                         *
001000*----------------------------------------------------------------*
001100* REL.   | DATE     | BY  | DESCRIPTION                           *
001200*--------|----------|-----|---------------------------------------*
001300* A.00.00|2026-02-02| RKD | NEW - SINGLE-RECORD PARAMETER FILE     *
001400*----------------------------------------------------------------*
001500*                                                                 *
001600* PARM-FILE HOLDS EXACTLY ONE RECORD OF THIS LAYOUT, READ BY      *
001700* THE BATCH DRIVER OHDRV0O AND PASSED TO THE ANALYZER OHANL0O     *
001800* VIA THE OHIFCRC INTERFACE BLOCK.  DEFAULTS BELOW ARE THE SAME   *
001900* ONES THE DRIVER ASSUMES WHEN PARM-FILE IS EMPTY.                *
002000******************************************************************
002100 01          OH-PARM-RECORD.
002200     05      PR-POSITION-VALUE   PIC  S9(11)V9(02).
002300*                 VALUE OF POSITION TO HEDGE (DFLT 1,000,000.00)
002400     05      PR-HEDGE-DAYS       PIC  9(04).
002500*                 PLANNED HOLDING PERIOD, IN DAYS
002600     05      PR-CONFIDENCE       PIC  9V9(04).
002700*                 CONFIDENCE LEVEL - ONLY 0.9500 OR 0.9900
002800     05      PR-COMMISSION-RATE  PIC  9V9(06).
002900*                 PER-SIDE COMMISSION RATE (DFLT 0.000200)
003000     05      PR-FINANCING-RATE   PIC  9V9(06).
003100*                 ANNUAL FINANCING RATE (DFLT 0.050000)
003200     05      PR-SLIPPAGE-RATE    PIC  9V9(06).
003300*                 PER-SIDE SLIPPAGE RATE (DFLT 0.000100)
003400     05      PR-MARGIN-RATE      PIC  9V9(06).
003500*                 MARGIN REQUIREMENT RATE (DFLT 0.100000)
003600     05      FILLER              PIC  X(02).
003700******************************************************************
003800* END OF OHPRMRC                                                  *
003900******************************************************************
