000100******************************************************************
000200* OHFUTRC  -- COPY MEMBER FOR FUTURES-PRICE-RECORD                *
000300*             (RAW DAILY FUTURES SETTLEMENT RECORD, ALL           *
000400*              CONTRACTS IN ONE FILE, SORTED CONTRACT/DATE)       *
000500*----------------------------------------------------------------*
000600* LAST CHANGED :: 2026-02-02                                      *
000700* LAST VERSION :: A.00.00                                         *
000800* SHORT DESC.  :: NEW MEMBER FOR OMNIHEDGE BATCH SUITE             *
000900*                                                                 *
001000* CHANGES                                                         *
001100*----------------------------------------------------------------*
001200* REL.   | DATE     | BY  | DESCRIPTION                           *
001300*--------|----------|-----|---------------------------------------*
001400* A.00.00|2026-02-02| RKD | NEW - ONE RECORD PER CONTRACT/DAY      *
001500*----------------------------------------------------------------*
001600*                                                                 *
001700* THIS LAYOUT DESCRIBES ONE RAW FUTURES-PRICE RECORD AS READ      *
001800* FROM FUTURES-FILE.  FILE IS SORTED BY FP-CONTRACT THEN BY       *
001900* FP-DATE ASCENDING.  FP-OI AND FP-VOLUME OF ZERO MEAN "NOT       *
002000* REPORTED THAT DAY", NOT A TRUE ZERO READING.                    *
002100******************************************************************
002200 01          OH-FUTURES-RECORD.
002300     05      FP-CONTRACT         PIC  X(08).
002400*                 CONTRACT CODE, E.G. CU2301
002500     05      FP-DATE             PIC  9(08).
002600*                 TRADING DATE, FORMAT YYYYMMDD
002700     05      FP-PRICE            PIC  S9(07)V9(02).
002800*                 SETTLEMENT / CLOSING PRICE
002900     05      FP-OI               PIC  9(09).
003000*                 OPEN INTEREST; ZERO = NOT REPORTED
003100     05      FP-VOLUME           PIC  9(09).
003200*                 TRADED VOLUME; ZERO = NOT REPORTED
003300     05      FILLER              PIC  X(01).
003400******************************************************************
003500* END OF OHFUTRC                                                  *
003600******************************************************************
