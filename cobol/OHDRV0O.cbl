000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     OHDRV0O.
000400 AUTHOR.         R K DUBOSE.
000500 INSTALLATION.   OMNIHEDGE COMMODITY TRADING - BATCH SYSTEMS.
000600 DATE-WRITTEN.   03/14/88.
000700 DATE-COMPILED.
000800 SECURITY.       OMNIHEDGE INTERNAL USE ONLY.
000900******************************************************************
001000* OHDRV0O  --  HEDGE-NECESSITY BATCH DRIVER                      *
001100*----------------------------------------------------------------*
001200* CHANGE LOG                                                      *
001300*----------------------------------------------------------------*
001400* REL.   | DATE     | BY  | TICKET   | DESCRIPTION                *
001500*--------|----------|-----|----------|----------------------------*
001600* A.00.00|03/14/88  | RKD | OH-0001  | NEW - NIGHTLY HEDGE RUN    *
001700*        |          |     |          | DRIVER.  OPENS PARM-FILE,  *
001800*        |          |     |          | CALLS GATEWAY AND ANALYZER.*
001900* A.00.01|09/02/88  | RKD | OH-0014  | ADDED DEFAULT PARAMETERS   *
002000*        |          |     |          | WHEN PARM-FILE IS SHORT.   *
002100* A.01.00|05/11/90  | TJH | OH-0033  | SPLIT VORLAUF/VERARBEITUNG *
002200*        |          |     |          | SECTIONS OUT OF MAIN LINE. *
002300* A.01.01|01/22/91  | TJH | OH-0041  | ADDED RETURN-CODE 1 ON NO  *
002400*        |          |     |          | USABLE INPUT DATA.         *
002500* A.02.00|07/19/93  | MKS | OH-0058  | PANEL-EMPTY CHECK MOVED    *
002600*        |          |     |          | AHEAD OF ANALYZER CALL.    *
002700* A.02.01|11/02/94  | MKS | OH-0066  | CLEANED UP ABEND MESSAGES. *
002800* B.00.00|02/18/97  | PDW | OH-0091  | RUN-DATE STAMP ADDED TO    *
002900*        |          |     |          | CONSOLE BANNER.            *
003000* B.00.01|10/06/98  | PDW | OH-0103  | Y2K - RUN-DATE NOW CARRIES *
003100*        |          |     |          | FULL 4-DIGIT CENTURY.      *
003200* B.01.00|04/09/01  | LNA | OH-0119  | SHOW-VERSION SWITCH ADDED  *
003300*        |          |     |          | (SWITCH-15) FOR OPERATIONS.*
003400* B.01.01|08/30/04  | LNA | OH-0126  | MINOR DISPLAY TEXT CLEANUP.*
003500* B.02.00|06/14/09  | CRV | OH-0147  | RENAMED ABORT PARAGRAPHS   *
003600*        |          |     |          | Z001/Z002 FOR CONSISTENCY  *
003700*        |          |     |          | WITH GATEWAY/ANALYZER.     *
003800* B.02.01|03/02/13  | CRV | OH-0159  | NO-OP COMMENT CLEANUP.     *
003900* C.00.00|11/18/18  | GBO | OH-0188  | RE-POINTED CALLS AT THE    *
004000*        |          |     |          | REWRITTEN OHGTW0O/OHANL0O. *
004100* C.00.01|2026-02-02| RKD | OH-0214  | RECORD-LENGTH REVIEW OF    *
004200*        |          |     |          | OHIFCRC INTERFACE BLOCK.   *
004210* C.00.02|2026-08-10| MKS | OH-0222  | SHOW-VERSION BANNER NO     *
004220*        |          |     |          | LONGER READS COMPILE DATE  *
004230*        |          |     |          | OFF THE RUN CLOCK - SHOWS  *
004240*        |          |     |          | THE FIXED K-VERSION STAMP. *
004250* C.00.03|2026-08-10| PDW | OH-0226  | PARM-FILE FD WAS 50 CHARS, *
004260*        |          |     |          | OHPRMRC IS 52 - FIXED THE  *
004270*        |          |     |          | FD, NOT THE COPY MEMBER.   *
004300*----------------------------------------------------------------*
004400*                                                                 *
004500* PROGRAM DESCRIPTION                                             *
004600* -------------------                                             *
004700*                                                                 *
004800* NIGHTLY BATCH DRIVER FOR THE HEDGE-NECESSITY ANALYSIS RUN.      *
004900* READS THE RUN-PARAMETER RECORD, CALLS THE DATA-GATEWAY MODULE   *
005000* OHGTW0O TO BUILD THE UNIFIED PRICE PANEL AND PRINT THE DATA-    *
005100* QUALITY REPORT, THEN - IF THE PANEL IS NOT EMPTY - CALLS THE    *
005200* HEDGE-NECESSITY ANALYZER OHANL0O TO PRINT THE DECISION REPORT.  *
005300* SETS RETURN-CODE 1 WHEN NO USABLE INPUT DATA WAS FOUND.         *
005400*                                                                 *
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.   OH-PROD-CPU.
006400 OBJECT-COMPUTER.   OH-PROD-CPU.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     SWITCH-15 IS ANZEIGE-VERSION
006800         ON STATUS IS SHOW-VERSION.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT PARM-FILE    ASSIGN TO "PARM-FILE"
007300                         ORGANIZATION IS LINE SEQUENTIAL
007400                         FILE STATUS IS FILE-STATUS.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  PARM-FILE
007900     RECORD CONTAINS 52 CHARACTERS.
008000     COPY OHPRMRC REPLACING ==OH-PARM-RECORD== BY ==PARM-FILE-RECORD-X==.
008200
008300 WORKING-STORAGE SECTION.
008400*--------------------------------------------------------------------*
008500* COMP FIELDS -- PREFIX CN, N = NUMBER OF DIGITS                     *
008600*--------------------------------------------------------------------*
008700 01          COMP-FIELDS.
008800     05      C4-CNT              PIC S9(04) COMP.
008900     05      C4-I1               PIC S9(04) COMP.
009000     05      C4-I2               PIC S9(04) COMP.
009100     05      C4-I3               PIC S9(04) COMP.
009200     05      C4-LEN              PIC S9(04) COMP.
009300     05      C4-PTR              PIC S9(04) COMP.
009400
009500     05      C4-X.
009600      10                         PIC X VALUE LOW-VALUE.
009700      10     C4-X2               PIC X.
009800     05      C4-NUM REDEFINES C4-X
009900                                 PIC S9(04) COMP.
010000
010100     05      C9-CNT              PIC S9(09) COMP.
010200     05      C9-TOTAL            PIC S9(09) COMP.
010300     05      C18-VAL             PIC S9(18) COMP.
010400*--------------------------------------------------------------------*
010500* DISPLAY FIELDS -- PREFIX D                                        *
010600*--------------------------------------------------------------------*
010700 01          DISPLAY-FIELDS.
010800     05      D-NUM1              PIC  9.
010900     05      D-NUM2              PIC  9(02).
011000     05      D-NUM3              PIC  9(03).
011100     05      D-NUM4              PIC -9(04).
011200     05      D-NUM6              PIC  9(06).
011300     05      D-NUM9              PIC  9(09).
011400*--------------------------------------------------------------------*
011500* CONSTANT FIELDS -- PREFIX K                                       *
011600*--------------------------------------------------------------------*
011700 01          CONSTANT-FIELDS.
011800     05      K-MODULE            PIC X(08)          VALUE "OHDRV0O".
011810     05      K-VERSION           PIC X(08)          VALUE "C.00.02".
011900     05      K-GATEWAY-PGM       PIC X(08)          VALUE "OHGTW0O".
012000     05      K-ANALYZER-PGM      PIC X(08)          VALUE "OHANL0O".
012100*----------------------------------------------------------------*
012200* CONDITION FIELDS                                                *
012300*----------------------------------------------------------------*
012400 01          SWITCHES.
012500     05      FILE-STATUS         PIC X(02).
012600          88 FILE-OK                         VALUE "00".
012700          88 FILE-NOK                        VALUE "01" THRU "99".
012800     05      REC-STAT REDEFINES  FILE-STATUS.
012900        10   FILE-STATUS1        PIC X.
013000          88 FILE-EOF                        VALUE "1".
013100          88 FILE-INVALID                    VALUE "2".
013200          88 FILE-PERMERR                    VALUE "3".
013300        10                       PIC X.
013400
013500     05      PARM-STATUS         PIC 9       VALUE ZERO.
013600          88 PARM-PRESENT                    VALUE ZERO.
013700          88 PARM-DEFAULTED                  VALUE 1.
013800
013900     05      PRG-STATUS          PIC 9.
014000          88 PRG-OK                          VALUE ZERO.
014100          88 PRG-NOK                         VALUE 1 THRU 9.
014200          88 PRG-ABORT                       VALUE 2.
014300*--------------------------------------------------------------------*
014400* FURTHER WORK FIELDS                                               *
014500*--------------------------------------------------------------------*
014600 01          WORK-FIELDS.
014700     05      W-MSG-LINE          PIC X(80)  VALUE SPACES.
014800
014900*--------------------------------------------------------------------*
015000* RUN-DATE FIELDS (FOR CONSOLE BANNER)                               *
015100*--------------------------------------------------------------------*
015200 01          WS-RUN-DATE.
015300     05      WS-RUN-YYYY         PIC 9(04).
015400     05      WS-RUN-MM           PIC 9(02).
015500     05      WS-RUN-DD           PIC 9(02).
015600 01          WS-RUN-DATE-X REDEFINES WS-RUN-DATE
015700                                 PIC 9(08).
015800
016000*--------------------------------------------------------------------*
016100* INTERFACE BLOCK SHARED WITH OHGTW0O AND OHANL0O                    *
016200*--------------------------------------------------------------------*
016300     COPY OHIFCRC.
016400
016500 PROCEDURE DIVISION.
016600******************************************************************
016700* CONTROL SECTION                                                 *
016800******************************************************************
016900 A100-STEUERUNG SECTION.
017000 A100-00.
017100**  ---> WHEN SWITCH-15 IS SET, SHOW COMPILE STAMP AND QUIT
017200     IF  SHOW-VERSION
017300         DISPLAY K-MODULE " VERSION: " K-VERSION
017400         STOP RUN
017500     END-IF
017600
017700**  ---> OPENING WORK: READ PARAMETERS, INITIALIZE INTERFACE BLOCK
017800     PERFORM B000-VORLAUF
017900     IF  PRG-ABORT
018000         MOVE 1 TO RETURN-CODE
018100     ELSE
018200         PERFORM B100-VERARBEITUNG
018300     END-IF
018400
018500**  ---> CLOSING WORK
018600     PERFORM B090-ENDE
018700     STOP RUN
018800     .
018900 A100-99.
019000     EXIT.
019100
019200******************************************************************
019300* OPENING WORK                                                    *
019400******************************************************************
019500 B000-VORLAUF SECTION.
019600 B000-00.
019700**  ---> FIELD INITIALIZATION
019800     PERFORM C000-INIT
019900
020000**  ---> RUN-DATE STAMP FOR THE CONSOLE BANNER
020100     ACCEPT WS-RUN-DATE-X FROM DATE YYYYMMDD
020200
020300     DISPLAY " "
020400     DISPLAY "OHDRV0O - HEDGE NECESSITY BATCH RUN - " WS-RUN-DATE-X
020500     DISPLAY " "
020600
020700**  ---> READ RUN PARAMETERS
020800     PERFORM P100-READ-PARAMETERS
020900     .
021000 B000-99.
021100     EXIT.
021200
021300******************************************************************
021400* MAIN PROCESSING                                                 *
021500******************************************************************
021600 B100-VERARBEITUNG SECTION.
021700 B100-00.
021800**  ---> STEP 1: CALL THE DATA GATEWAY / PANEL BUILDER (UNIT A)
021900     CALL K-GATEWAY-PGM          USING OH-INTERFACE
022000
022100     EVALUATE TRUE
022200         WHEN OH-RC-NO-DATA
022300             DISPLAY "OHDRV0O: NO DATA FILES FOUND"
022400             MOVE 1 TO RETURN-CODE
022500             SET PRG-ABORT TO TRUE
022600             GO TO B100-99
022700         WHEN OH-PANEL-REC-CT = ZERO
022800             DISPLAY "OHDRV0O: PANEL EMPTY"
022900             MOVE 1 TO RETURN-CODE
023000             SET PRG-ABORT TO TRUE
023100             GO TO B100-99
023200         WHEN OTHER
023300             CONTINUE
023400     END-EVALUATE
023500
023600**  ---> STEP 2: CALL THE HEDGE-NECESSITY ANALYZER (UNIT B)
023700     CALL K-ANALYZER-PGM         USING OH-INTERFACE
023800
023900     IF  NOT OH-RC-OK
024000         DISPLAY "OHDRV0O: ANALYZER RETURNED RC " OH-RC
024100         MOVE 1 TO RETURN-CODE
024200     END-IF
024300     .
024400 B100-99.
024500     EXIT.
024600
024700******************************************************************
024800* CLOSING WORK                                                    *
024900******************************************************************
025000 B090-ENDE SECTION.
025100 B090-00.
025200     IF  PRG-ABORT
025300        DISPLAY " "
025400        DISPLAY ">>> OHDRV0O ENDED WITH ABORT <<<"
025500        DISPLAY " "
025600     ELSE
025700        DISPLAY " "
025800        DISPLAY "OHDRV0O ENDED NORMALLY"
025900        DISPLAY " "
026000     END-IF
026100     .
026200 B090-99.
026300     EXIT.
026400
026500******************************************************************
026600* FIELD INITIALIZATION                                            *
026700******************************************************************
026800 C000-INIT SECTION.
026900 C000-00.
027000     INITIALIZE SWITCHES
027100                OH-INTERFACE
027200     MOVE ZERO TO RETURN-CODE
027300     .
027400 C000-99.
027500     EXIT.
027600
027700******************************************************************
027800* READ THE RUN-PARAMETER RECORD - DEFAULT WHEN ABSENT             *
027900******************************************************************
028000 P100-READ-PARAMETERS SECTION.
028100 P100-00.
028200     OPEN INPUT PARM-FILE
028300     IF  FILE-NOK
028400         DISPLAY "OHDRV0O: PARM-FILE OPEN FAILED, STATUS "
028500                  FILE-STATUS
028600         PERFORM P110-DEFAULT-PARAMETERS
028700         EXIT SECTION
028800     END-IF
028900
029000     READ PARM-FILE
029100         AT END
029200             SET PARM-DEFAULTED TO TRUE
029300     END-READ
029400
029500     CLOSE PARM-FILE
029600
029700     IF  PARM-DEFAULTED
029800         DISPLAY "OHDRV0O: PARM-FILE EMPTY, USING DEFAULTS"
029900         PERFORM P110-DEFAULT-PARAMETERS
030000     ELSE
030100         MOVE PARM-FILE-RECORD-X TO OH-IF-PARM-AREA
030200         PERFORM P120-VALIDATE-PARAMETERS
030300     END-IF
030400     .
030500 P100-99.
030600     EXIT.
030700
030800******************************************************************
030900* APPLY SHOP-STANDARD DEFAULT PARAMETERS                          *
031000******************************************************************
031100 P110-DEFAULT-PARAMETERS SECTION.
031200 P110-00.
031300     MOVE 1000000.00            TO PR-POSITION-VALUE OF OH-IF-PARM-AREA
031400     MOVE 20                    TO PR-HEDGE-DAYS     OF OH-IF-PARM-AREA
031500     MOVE 0.9500                TO PR-CONFIDENCE     OF OH-IF-PARM-AREA
031600     MOVE 0.000200              TO PR-COMMISSION-RATE OF OH-IF-PARM-AREA
031700     MOVE 0.050000              TO PR-FINANCING-RATE OF OH-IF-PARM-AREA
031800     MOVE 0.000100              TO PR-SLIPPAGE-RATE  OF OH-IF-PARM-AREA
031900     MOVE 0.100000              TO PR-MARGIN-RATE    OF OH-IF-PARM-AREA
032000     .
032100 P110-99.
032200     EXIT.
032300
032400******************************************************************
032500* GUARD AGAINST A SHORT OR ZERO PARAMETER RECORD                  *
032600******************************************************************
032700 P120-VALIDATE-PARAMETERS SECTION.
032800 P120-00.
032900     IF  PR-POSITION-VALUE OF OH-IF-PARM-AREA = ZERO
033000         MOVE 1000000.00 TO PR-POSITION-VALUE OF OH-IF-PARM-AREA
033100     END-IF
033200     IF  PR-HEDGE-DAYS OF OH-IF-PARM-AREA = ZERO
033300         MOVE 20 TO PR-HEDGE-DAYS OF OH-IF-PARM-AREA
033400     END-IF
033500     IF  PR-COMMISSION-RATE OF OH-IF-PARM-AREA = ZERO
033600         MOVE 0.000200 TO PR-COMMISSION-RATE OF OH-IF-PARM-AREA
033700     END-IF
033800     IF  PR-FINANCING-RATE OF OH-IF-PARM-AREA = ZERO
033900         MOVE 0.050000 TO PR-FINANCING-RATE OF OH-IF-PARM-AREA
034000     END-IF
034100     IF  PR-SLIPPAGE-RATE OF OH-IF-PARM-AREA = ZERO
034200         MOVE 0.000100 TO PR-SLIPPAGE-RATE OF OH-IF-PARM-AREA
034300     END-IF
034400     IF  PR-MARGIN-RATE OF OH-IF-PARM-AREA = ZERO
034500         MOVE 0.100000 TO PR-MARGIN-RATE OF OH-IF-PARM-AREA
034600     END-IF
034700     .
034800 P120-99.
034900     EXIT.
035000
035100******************************************************************
035200* PROGRAM-LEVEL ERROR HANDLING                                   *
035300******************************************************************
035400 Z002-PROGERR SECTION.
035500 Z002-00.
035600     DISPLAY "OHDRV0O: UNRECOVERABLE ERROR - ABORTING RUN"
035700     SET PRG-ABORT TO TRUE
035800     PERFORM Z999-ERRLOG
035900     .
036000 Z002-99.
036100     EXIT.
036200
036300******************************************************************
036400* CONSOLE ERROR LOG                                               *
036500******************************************************************
036600 Z999-ERRLOG SECTION.
036700 Z999-00.
036800     STRING "**ERROR** MODULE=" DELIMITED BY SIZE,
036900             K-MODULE           DELIMITED BY SIZE,
037000             " FILE-STATUS="    DELIMITED BY SIZE,
037100             FILE-STATUS        DELIMITED BY SIZE
037200        INTO W-MSG-LINE
037300     DISPLAY W-MSG-LINE
037400     MOVE SPACES TO W-MSG-LINE
037500     .
037600 Z999-99.
037700      EXIT.
037800
037900******************************************************************
038000* END OF OHDRV0O                                                  *
038100******************************************************************
