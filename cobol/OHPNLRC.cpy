000100******************************************************************
000200* OHPNLRC  -- COPY MEMBER FOR PANEL-RECORD                        *
000300*             (UNIFIED DAILY SPOT/FUTURES/BASIS PANEL, ONE        *
000400*              RECORD PER TRADING DAY PER CONTRACT)               *
000500*----------------------------------------------------------------*
000600* LAST CHANGED :: 2026-02-02                                      *
000700* LAST VERSION :: A.00.00                                         *
000800* SHORT DESC.  :: NEW MEMBER FOR OMNIHEDGE BATCH SUITE             *
000900*                                                                 *
001000* CHANGES                                                         *
001100*----------------------------------------------------------------*
001200* REL.   | DATE     | BY  | DESCRIPTION                           *
001300*--------|----------|-----|---------------------------------------*
001400* A.00.00|2026-02-02| RKD | NEW - OUTPUT OF GATEWAY MODULE OHGTW0O *
001500*----------------------------------------------------------------*
001600*                                                                 *
001700* PN-SPOT-PRICE IS THE ALIGNED (CARRY-FORWARD OR NEAREST-DATE)    *
001800* SPOT PRICE FOR THE FUTURES TRADING DAY.  PN-BASIS IS VALID      *
001900* ONLY WHEN PN-BASIS-FLAG IS 'Y' (BOTH SIDES PRESENT THAT DAY).   *
002000******************************************************************
002100 01          OH-PANEL-RECORD.
002200     05      PN-DATE             PIC  9(08).
002300*                 TRADING DATE, FORMAT YYYYMMDD
002400     05      PN-CONTRACT         PIC  X(08).
002500*                 FUTURES CONTRACT CODE
002600     05      PN-SPOT-PRICE       PIC  S9(07)V9(02).
002700*                 ALIGNED SPOT PRICE (MAY BE MISSING-FLAGGED)
002800     05      PN-FUTURES-PRICE    PIC  S9(07)V9(02).
002900*                 FUTURES SETTLEMENT PRICE
003000     05      PN-BASIS            PIC  S9(07)V9(02).
003100*                 SPOT MINUS FUTURES, WHEN BOTH PRESENT
003200     05      PN-BASIS-FLAG       PIC  X(01).
003300         88  PN-BASIS-OK                     VALUE "Y".
003400         88  PN-BASIS-MISSING                VALUE "N".
003500     05      FILLER              PIC  X(01).
003600******************************************************************
003700* END OF OHPNLRC                                                  *
003800******************************************************************
