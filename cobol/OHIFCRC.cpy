000100******************************************************************
000200* OHIFCRC  -- COPY MEMBER FOR THE OMNIHEDGE INTER-MODULE          *
000300*             INTERFACE BLOCK (LINK-REC STYLE)                    *
000400*----------------------------------------------------------------*
000500* LAST CHANGED :: 2026-08-10                                      *
000600* LAST VERSION :: A.00.02                                         *
000700* SHORT DESC.  :: NEW MEMBER - DRIVER/GATEWAY/ANALYZER HAND-OFF    *
000800*                                                                 *
000900* CHANGES                                                         *
001000*----------------------------------------------------------------*
001100* REL.   | DATE     | BY  | DESCRIPTION                           *
001200*--------|----------|-----|---------------------------------------*
001300* A.00.00|2026-02-02| RKD | NEW MEMBER                             *
001400* A.00.01|2026-02-05| RKD | ADDED OH-BASIS-CONTRACT FOR B5 TICKET  *
001500*                           OHNEW-14 (WHICH CONTRACT'S BASIS)      *
001510* A.00.02|2026-08-10| MKS | ADDED OH-RC-INSUFFICIENT - ANALYZER    *
001520*                           NEEDS 2+ SPOT PRICES (OH-0221)         *
001600*----------------------------------------------------------------*
001700*                                                                 *
001800* OHDRV0O OWNS THIS BLOCK IN WORKING-STORAGE AND PASSES IT BY      *
001900* REFERENCE TO OHGTW0O (WHICH FILLS IT) AND THEN TO OHANL0O        *
002000* (WHICH READS IT).  THE BASIS SERIES CARRIED HERE IS ALWAYS THE   *
002100* SERIES OF THE FIRST CONTRACT ENCOUNTERED IN FUTURES-FILE.        *
002200******************************************************************
002300 01          OH-INTERFACE.
002400*----------------------------------------------------------------*
002500*    HEADER / RETURN-CODE                                         *
002600*----------------------------------------------------------------*
002700     05      OH-IF-HDR.
002800         10  OH-RC               PIC  S9(04) COMP.
002900             88  OH-RC-OK                    VALUE ZERO.
003000             88  OH-RC-NO-DATA               VALUE 1.
003100             88  OH-RC-PANEL-EMPTY           VALUE 2.
003150             88  OH-RC-INSUFFICIENT          VALUE 3.
003200         10  OH-MODULE-NAME      PIC  X(08).
003300*----------------------------------------------------------------*
003400*    RUN PARAMETERS (COPY OF PARM-FILE RECORD)                    *
003500*----------------------------------------------------------------*
003600     05      OH-IF-PARMS.
003700         COPY OHPRMRC REPLACING ==OH-PARM-RECORD== BY ==OH-IF-PARM-AREA==.
003800*----------------------------------------------------------------*
003900*    CLEANED / ALIGNED SPOT SERIES (FOR VOLATILITY, B1-B3)        *
004000*----------------------------------------------------------------*
004100     05      OH-SPOT-SERIES-CT      PIC  9(09) COMP.
004200     05      OH-SPOT-SERIES OCCURS 5000 TIMES
004300                 INDEXED BY OH-SS-IDX.
004400         10  OH-SS-DATE          PIC  9(08).
004500         10  OH-SS-PRICE         PIC  S9(07)V9(02).
004600*----------------------------------------------------------------*
004700*    BASIS SERIES OF THE FIRST CONTRACT (FOR BASIS RISK, B5)      *
004800*----------------------------------------------------------------*
004900     05      OH-BASIS-CONTRACT      PIC  X(08).
005000     05      OH-BASIS-SERIES-CT     PIC  9(09) COMP.
005100     05      OH-BASIS-SERIES OCCURS 5000 TIMES
005200                 INDEXED BY OH-BS-IDX.
005300         10  OH-BS-DATE          PIC  9(08).
005400         10  OH-BS-VALUE         PIC  S9(07)V9(02).
005500*----------------------------------------------------------------*
005600*    PER-CONTRACT SUMMARY (FOR THE QUALITY REPORT CONTROL BREAK)  *
005700*----------------------------------------------------------------*
005800     05      OH-CONTRACT-CT         PIC  9(04) COMP.
005900     05      OH-CONTRACT-SUMMARY OCCURS 20 TIMES
006000                 INDEXED BY OH-CT-IDX.
006100         10  OH-CT-CODE          PIC  X(08).
006200         10  OH-CT-FIRST-DATE    PIC  9(08).
006300         10  OH-CT-LAST-DATE     PIC  9(08).
006400         10  OH-CT-DAY-CT        PIC  9(09) COMP.
006500         10  OH-CT-REC-CT        PIC  9(09) COMP.
006600         10  OH-CT-VALID-CT      PIC  9(09) COMP.
006700         10  OH-CT-AVG-OI        PIC  S9(09)V9(02).
006800         10  OH-CT-MAX-OI        PIC  9(09).
006900         10  OH-CT-AVG-VOL       PIC  S9(09)V9(02).
007000*----------------------------------------------------------------*
007100*    SPOT-SOURCE QUALITY COUNTERS                                 *
007200*----------------------------------------------------------------*
007300     05      OH-SPOT-REC-CT         PIC  9(09) COMP.
007400     05      OH-SPOT-VALID-CT       PIC  9(09) COMP.
007500     05      OH-SPOT-FIRST-DATE     PIC  9(08).
007600     05      OH-SPOT-LAST-DATE      PIC  9(08).
007700*----------------------------------------------------------------*
007800*    PANEL TOTALS                                                 *
007900*----------------------------------------------------------------*
008000     05      OH-PANEL-REC-CT        PIC  9(09) COMP.
008100     05      FILLER                 PIC  X(20).
008200******************************************************************
008300* END OF OHIFCRC                                                  *
008400******************************************************************
