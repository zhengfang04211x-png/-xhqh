000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     OHGTW0O.
000400 AUTHOR.         R K DUBOSE.
000500 INSTALLATION.   OMNIHEDGE COMMODITY TRADING - BATCH SYSTEMS.
000600 DATE-WRITTEN.   04/02/88.
000700 DATE-COMPILED.
000800 SECURITY.       OMNIHEDGE INTERNAL USE ONLY.
000900******************************************************************
001000* OHGTW0O  --  DATA GATEWAY / PANEL BUILDER                      *
001100*----------------------------------------------------------------*
001200* CHANGE LOG                                                      *
001300*----------------------------------------------------------------*
001400* REL.   | DATE     | BY  | TICKET   | DESCRIPTION                *
001500*--------|----------|-----|----------|----------------------------*
001600* A.00.00|04/02/88  | RKD | OH-0002  | NEW - CLEANS SPOT/FUTURES  *
001700*        |          |     |          | INPUT, BUILDS PANEL FILE.  *
001800* A.00.01|10/11/88  | RKD | OH-0016  | ADDED DUPLICATE-DATE CHECK *
001900*        |          |     |          | (KEEP FIRST OCCURRENCE).   *
002000* A.01.00|06/02/90  | TJH | OH-0035  | FORWARD-FILL OF MISSING    *
002100*        |          |     |          | PRICES ADDED (BOTH SIDES). *
002200* A.01.01|02/14/91  | TJH | OH-0042  | NEAREST-DATE SPOT FALLBACK *
002300*        |          |     |          | FOR FUTURES DATES AHEAD OF *
002400*        |          |     |          | THE FIRST SPOT RECORD.     *
002500* A.02.00|08/20/93  | MKS | OH-0059  | CONTRACT CONTROL-BREAK     *
002600*        |          |     |          | REWRITTEN - MULTI-CONTRACT *
002700*        |          |     |          | FUTURES-FILE SUPPORT.      *
002800* A.02.01|12/05/94  | MKS | OH-0067  | OPEN-INTEREST/VOLUME        *
002900*        |          |     |          | AVERAGES NOW SKIP DAYS     *
003000*        |          |     |          | WHERE NEITHER WAS REPORTED.*
003100* B.00.00|03/11/97  | PDW | OH-0092  | QUALITY REPORT REWRITTEN   *
003200*        |          |     |          | WITH PER-CONTRACT SECTION. *
003300* B.00.01|11/09/98  | PDW | OH-0104  | Y2K - DATE VALIDATION NOW   *
003400*        |          |     |          | CHECKS FULL 4-DIGIT YEAR.  *
003500* B.01.00|05/02/01  | LNA | OH-0120  | BASIS SERIES FOR FIRST      *
003600*        |          |     |          | CONTRACT CAPTURED FOR THE  *
003700*        |          |     |          | ANALYZER HAND-OFF.         *
003800* B.01.01|09/17/04  | LNA | OH-0127  | COMPLETENESS PCT ROUNDING  *
003900*        |          |     |          | CORRECTED TO 2 DECIMALS.   *
004000* B.02.00|07/01/09  | CRV | OH-0148  | RECORD LENGTHS RE-CHECKED  *
004100*        |          |     |          | AGAINST NEW COPY MEMBERS.  *
004200* B.02.01|04/14/13  | CRV | OH-0160  | NO-OP COMMENT CLEANUP.     *
004300* C.00.00|12/02/18  | GBO | OH-0189  | REWRITTEN FOR NEW PANEL /  *
004400*        |          |     |          | INTERFACE BLOCK LAYOUT.    *
004500* C.00.01|2026-02-06| RKD | OH-0215  | ZERO-INPUT ABORT RETURN    *
004600*        |          |     |          | CODE REVIEWED PER OH-0211. *
004610* C.00.02|2026-08-10| MKS | OH-0223  | SPOT/FUTURES INSERT-POINT  *
004620*        |          |     |          | SEARCHES RECODED OUT OF    *
004630*        |          |     |          | LINE (B222/B313) - NO MORE *
004640*        |          |     |          | INLINE PERFORM LOOPS HERE. *
004650* C.00.03|2026-08-10| MKS | OH-0224  | B220-CLEAN-SPOT AND        *
004660*        |          |     |          | B311-INSERT-FUTURES WERE   *
004670*        |          |     |          | GOING TO AN EXIT PARAGRAPH *
004680*        |          |     |          | OUTSIDE THEIR OWN UN-THRU'D*
004690*        |          |     |          | PERFORM RANGE ON A BAD     *
004691*        |          |     |          | DATE OR DUP DATE - READ    *
004692*        |          |     |          | LOOP WOULD FALL THROUGH    *
004693*        |          |     |          | INTO SUMMARIZE LOGIC.      *
004694*        |          |     |          | SWAPPED TO EXIT PARAGRAPH  *
004695*        |          |     |          | PLUS A DUPLICATE-FLAG 88.  *
004700*----------------------------------------------------------------*
004800*                                                                 *
004900* PROGRAM DESCRIPTION                                             *
005000* -------------------                                             *
005100*                                                                 *
005200* CALLED BY OHDRV0O.  READS SPOT-FILE AND FUTURES-FILE, CLEANS    *
005300* AND FORWARD-FILLS EACH, ALIGNS SPOT PRICES TO FUTURES TRADING   *
005400* DAYS, WRITES PANEL-FILE, PRINTS THE DATA-QUALITY REPORT, AND    *
005500* RETURNS THE CLEANED SPOT SERIES AND THE FIRST CONTRACT'S BASIS  *
005600* SERIES TO THE CALLER VIA THE OH-INTERFACE BLOCK.                *
005700*                                                                 *
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.   OH-PROD-CPU.
006400 OBJECT-COMPUTER.   OH-PROD-CPU.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     SWITCH-15 IS ANZEIGE-VERSION
006800         ON STATUS IS SHOW-VERSION.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT SPOT-FILE        ASSIGN TO "SPOT-FILE"
007300                             ORGANIZATION IS LINE SEQUENTIAL
007400                             FILE STATUS IS SPOT-FILE-STATUS.
007500     SELECT FUTURES-FILE     ASSIGN TO "FUTURES-FILE"
007600                             ORGANIZATION IS LINE SEQUENTIAL
007700                             FILE STATUS IS FUT-FILE-STATUS.
007800     SELECT PANEL-FILE       ASSIGN TO "PANEL-FILE"
007900                             ORGANIZATION IS LINE SEQUENTIAL
008000                             FILE STATUS IS PANEL-FILE-STATUS.
008100     SELECT QUALITY-REPORT   ASSIGN TO "QUALITY-REPORT"
008200                             ORGANIZATION IS LINE SEQUENTIAL
008300                             FILE STATUS IS QUAL-FILE-STATUS.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SPOT-FILE
008800     RECORD CONTAINS 18 CHARACTERS.
008900     COPY OHSPTRC REPLACING ==OH-SPOT-RECORD== BY ==SPOT-FILE-RECORD-X==.
009100
009200 FD  FUTURES-FILE
009300     RECORD CONTAINS 44 CHARACTERS.
009400     COPY OHFUTRC REPLACING ==OH-FUTURES-RECORD== BY ==FUTURES-FILE-RECORD-X==.
009600
009700 FD  PANEL-FILE
009800     RECORD CONTAINS 45 CHARACTERS.
009900     COPY OHPNLRC REPLACING ==OH-PANEL-RECORD== BY ==PANEL-FILE-RECORD-X==.
010100
010200 FD  QUALITY-REPORT
010300     RECORD CONTAINS 132 CHARACTERS.
010400 01  QUALITY-REPORT-LINE     PIC X(132).
010500
010600 WORKING-STORAGE SECTION.
010700*--------------------------------------------------------------------*
010800* COMP FIELDS -- PREFIX CN, N = NUMBER OF DIGITS                     *
010900*--------------------------------------------------------------------*
011000 01          COMP-FIELDS.
011100     05      C4-CNT              PIC S9(04) COMP.
011200     05      C4-I1               PIC S9(04) COMP.
011300     05      C4-I2               PIC S9(04) COMP.
011400     05      C4-I3               PIC S9(04) COMP.
011500     05      C4-LEN              PIC S9(04) COMP.
011600     05      C4-PTR              PIC S9(04) COMP.
011700     05      C4-MM               PIC S9(04) COMP.
011800     05      C4-DD               PIC S9(04) COMP.
011900     05      C4-YY               PIC S9(04) COMP.
012000
012100     05      C4-X.
012200      10                         PIC X VALUE LOW-VALUE.
012300      10     C4-X2               PIC X.
012400     05      C4-NUM REDEFINES C4-X
012500                                 PIC S9(04) COMP.
012600
012700     05      C9-CNT              PIC S9(09) COMP.
012800     05      C9-TOTAL            PIC S9(09) COMP.
012900     05      C9-OI-CNT           PIC S9(09) COMP.
013000     05      C9-VOL-CNT          PIC S9(09) COMP.
013100     05      C18-VAL             PIC S9(18) COMP.
013200     05      C18-JDN1            PIC S9(18) COMP.
013300     05      C18-JDN2            PIC S9(18) COMP.
013400*--------------------------------------------------------------------*
013500* DISPLAY FIELDS -- PREFIX D                                        *
013600*--------------------------------------------------------------------*
013700 01          DISPLAY-FIELDS.
013800     05      D-NUM1              PIC  9.
013900     05      D-NUM2              PIC  9(02).
014000     05      D-NUM3              PIC  9(03).
014100     05      D-NUM4              PIC -9(04).
014200     05      D-NUM6              PIC  9(06).
014300     05      D-NUM9              PIC  9(09).
014400     05      D-PCT               PIC ZZ9.99.
014500     05      D-AMT               PIC Z,ZZZ,ZZ9.99-.
014600*--------------------------------------------------------------------*
014700* CONSTANT FIELDS -- PREFIX K                                       *
014800*--------------------------------------------------------------------*
014900 01          CONSTANT-FIELDS.
015000     05      K-MODULE            PIC X(08)          VALUE "OHGTW0O".
015100*--------------------------------------------------------------------*
015200* CONDITION FIELDS                                                  *
015300*--------------------------------------------------------------------*
015400 01          SWITCHES.
015500     05      SPOT-FILE-STATUS    PIC X(02).
015600          88 SPOT-FILE-OK                    VALUE "00".
015700          88 SPOT-FILE-NOK                   VALUE "01" THRU "99".
015800     05      SPOT-REC-STAT REDEFINES SPOT-FILE-STATUS.
015900        10   SPOT-FILE-STATUS1   PIC X.
016000          88 SPOT-FILE-EOF                   VALUE "1".
016100        10                       PIC X.
016200
016300     05      FUT-FILE-STATUS     PIC X(02).
016400          88 FUT-FILE-OK                     VALUE "00".
016500          88 FUT-FILE-NOK                    VALUE "01" THRU "99".
016600     05      FUT-REC-STAT REDEFINES FUT-FILE-STATUS.
016700        10   FUT-FILE-STATUS1    PIC X.
016800          88 FUT-FILE-EOF                    VALUE "1".
016900        10                       PIC X.
017000
017100     05      PANEL-FILE-STATUS   PIC X(02).
017200          88 PANEL-FILE-OK                   VALUE "00".
017300          88 PANEL-FILE-NOK                  VALUE "01" THRU "99".
017400
017500     05      QUAL-FILE-STATUS    PIC X(02).
017600          88 QUAL-FILE-OK                    VALUE "00".
017700          88 QUAL-FILE-NOK                   VALUE "01" THRU "99".
017800
017900     05      DATE-VALID-FLAG     PIC 9       VALUE ZERO.
018000          88 DATE-IS-VALID                   VALUE ZERO.
018100          88 DATE-IS-INVALID                 VALUE 1.
018200
018300     05      PRG-STATUS          PIC 9.
018400          88 PRG-OK                          VALUE ZERO.
018500          88 PRG-ABORT                       VALUE 2.
018600
018700     05      FIRST-CONTRACT-FLAG PIC 9       VALUE ZERO.
018800          88 IS-FIRST-CONTRACT               VALUE ZERO.
018900          88 NOT-FIRST-CONTRACT              VALUE 1.
019000
019100     05      SPOT-FOUND-FLAG     PIC 9       VALUE ZERO.
019200          88 SPOT-WAS-FOUND                  VALUE ZERO.
019300          88 SPOT-NOT-FOUND                  VALUE 1.
019310
019320     05      SPOT-POS-FLAG       PIC 9       VALUE ZERO.
019330          88 SPOT-POS-FOUND                  VALUE 1.
019340          88 SPOT-POS-SEARCHING              VALUE ZERO.
019341          88 SPOT-POS-DUPLICATE              VALUE 2.
019350
019360     05      FUT-POS-FLAG        PIC 9       VALUE ZERO.
019370          88 FUT-POS-FOUND                   VALUE 1.
019380          88 FUT-POS-SEARCHING               VALUE ZERO.
019381          88 FUT-POS-DUPLICATE               VALUE 2.
019400*--------------------------------------------------------------------*
019500* WORK FIELDS                                                      *
019600*--------------------------------------------------------------------*
019700 01          WORK-FIELDS.
019800     05      WK-CUR-CONTRACT     PIC X(08)   VALUE SPACES.
019900     05      WK-SPOT-PRICE       PIC S9(07)V9(02).
020000     05      WK-SPOT-DIST        PIC S9(09)  COMP.
020100     05      WK-BEST-DIST        PIC S9(09)  COMP.
020200     05      WK-BEST-IDX         PIC S9(04)  COMP.
020300     05      WK-FUT-CT           PIC S9(04)  COMP.
020400     05      WK-MSG-LINE         PIC X(80)   VALUE SPACES.
020410     05      U100-DATE-ARG       PIC 9(08)   VALUE ZERO.
020420     05      U050-DATE-ARG       PIC 9(08)   VALUE ZERO.
020500
020600*--------------------------------------------------------------------*
020700* CURRENT-CONTRACT WORKING SERIES (RAW, THEN CLEANED IN PLACE)     *
020800*--------------------------------------------------------------------*
020900 01          WK-FUT-SERIES-TBL.
021000     05      WK-FUT-SERIES OCCURS 5000 TIMES
021100                 INDEXED BY WF-IDX.
021200         10  WF-DATE             PIC  9(08).
021300         10  WF-PRICE            PIC  S9(07)V9(02).
021400         10  WF-OI               PIC  9(09).
021500         10  WF-VOLUME           PIC  9(09).
021600
021700*--------------------------------------------------------------------*
021800* QUALITY REPORT PRINT LINES                                       *
021900*--------------------------------------------------------------------*
022000 01          QL-HEADER-LINE.
022100     05      FILLER              PIC X(01)   VALUE SPACE.
022200     05      QL-HDR-TEXT         PIC X(40)   VALUE
022300                                 "DATA QUALITY REPORT -- OMNIHEDGE GTWY".
022400     05      QL-HDR-LABEL        PIC X(10)   VALUE "RUN DATE: ".
022500     05      QL-HDR-DATE         PIC 9(08).
022600     05      FILLER              PIC X(73)   VALUE SPACES.
022700
022800 01          QL-SPOT-LINE.
022900     05      FILLER              PIC X(01)   VALUE SPACE.
023000     05      QL-SP-LABEL         PIC X(26)   VALUE
023100                                 "SPOT -- TOTAL/VALID/PCT/RANGE:".
023200     05      QL-SP-TOTAL         PIC ZZZ,ZZ9.
023300     05      FILLER              PIC X(02)   VALUE SPACES.
023400     05      QL-SP-VALID         PIC ZZZ,ZZ9.
023500     05      FILLER              PIC X(02)   VALUE SPACES.
023600     05      QL-SP-PCT           PIC ZZ9.99.
023700     05      FILLER              PIC X(02)   VALUE SPACES.
023800     05      QL-SP-FIRST         PIC 9(08).
023900     05      FILLER              PIC X(01)   VALUE "-".
024000     05      QL-SP-LAST          PIC 9(08).
024100     05      FILLER              PIC X(52)   VALUE SPACES.
024200
024300 01          QL-FUTHDR-LINE.
024400     05      FILLER              PIC X(01)   VALUE SPACE.
024500     05      QL-FH-LABEL         PIC X(30)   VALUE
024600                                 "FUTURES -- CONTRACT COUNT:".
024700     05      QL-FH-COUNT         PIC ZZ9.
024800     05      FILLER              PIC X(98)   VALUE SPACES.
024900
025000 01          QL-CONTRACT-LINE.
025100     05      FILLER              PIC X(02)   VALUE SPACES.
025200     05      QL-CT-CODE          PIC X(08).
025300     05      FILLER              PIC X(02)   VALUE SPACES.
025400     05      QL-CT-TOTAL         PIC ZZZ,ZZ9.
025500     05      FILLER              PIC X(02)   VALUE SPACES.
025600     05      QL-CT-VALID         PIC ZZZ,ZZ9.
025700     05      FILLER              PIC X(02)   VALUE SPACES.
025800     05      QL-CT-PCT           PIC ZZ9.99.
025900     05      FILLER              PIC X(02)   VALUE SPACES.
026000     05      QL-CT-FIRST         PIC 9(08).
026100     05      FILLER              PIC X(01)   VALUE "-".
026200     05      QL-CT-LAST          PIC 9(08).
026300     05      FILLER              PIC X(37)   VALUE SPACES.
026400
026500 LINKAGE SECTION.
026600     COPY OHIFCRC.
026700
026800 PROCEDURE DIVISION USING OH-INTERFACE.
026900******************************************************************
027000* CONTROL SECTION                                                 *
027100******************************************************************
027200 A100-STEUERUNG SECTION.
027300 A100-00.
027400     PERFORM B000-VORLAUF
027500     IF  PRG-OK
027600         PERFORM B100-VERARBEITUNG
027700     END-IF
027800     PERFORM B090-ENDE
027900     GOBACK
028000     .
028100 A100-99.
028200     EXIT.
028300
028400******************************************************************
028500* OPENING WORK                                                    *
028600******************************************************************
028700 B000-VORLAUF SECTION.
028800 B000-00.
028900     MOVE ZERO TO PRG-STATUS
029000     MOVE "OHGTW0O"       TO OH-MODULE-NAME
029100     SET OH-RC-OK         TO TRUE
029200     MOVE ZERO TO OH-SPOT-SERIES-CT
029300                  OH-SPOT-REC-CT
029400                  OH-SPOT-VALID-CT
029500                  OH-SPOT-FIRST-DATE
029600                  OH-SPOT-LAST-DATE
029700                  OH-BASIS-SERIES-CT
029800                  OH-CONTRACT-CT
029900                  OH-PANEL-REC-CT
030000     MOVE SPACES TO OH-BASIS-CONTRACT
030100
030200     OPEN INPUT  SPOT-FILE
030300     OPEN INPUT  FUTURES-FILE
030400     OPEN OUTPUT PANEL-FILE
030500     OPEN OUTPUT QUALITY-REPORT
030600     .
030700 B000-99.
030800     EXIT.
030900
031000******************************************************************
031100* MAIN PROCESSING                                                 *
031200******************************************************************
031300 B100-VERARBEITUNG SECTION.
031400 B100-00.
031500     PERFORM B200-LOAD-SPOT
031600     PERFORM B300-LOAD-FUTURES
031700
031800     IF  OH-SPOT-REC-CT = ZERO AND OH-CONTRACT-CT = ZERO
031900         DISPLAY "OHGTW0O: NO DATA FILES FOUND"
032000         SET OH-RC-NO-DATA TO TRUE
032100         SET PRG-ABORT TO TRUE
032200         EXIT SECTION
032300     END-IF
032400
032500     PERFORM C600-QUALITY-REPORT
032600     .
032700 B100-99.
032800     EXIT.
032900
033000******************************************************************
033100* LOAD AND CLEAN SPOT-FILE                                        *
033200******************************************************************
033300 B200-LOAD-SPOT SECTION.
033400 B200-00.
033500     MOVE ZERO TO C9-CNT C9-TOTAL
033600     PERFORM B210-READ-SPOT-LOOP UNTIL SPOT-FILE-EOF
033700     CLOSE SPOT-FILE
033800     PERFORM B230-SUMMARIZE-SPOT
033900     .
034000 B200-99.
034100     EXIT.
034200
034300 B210-READ-SPOT-LOOP.
034400     READ SPOT-FILE
034500         AT END
034600             SET SPOT-FILE-EOF TO TRUE
034700     NOT AT END
034800         ADD 1 TO OH-SPOT-REC-CT
034900         PERFORM B220-CLEAN-SPOT
035000     END-READ
035100     .
035200
035300******************************************************************
035400* VALIDATE, DEDUPE-FIRST-WINS, AND INSERT ONE SPOT RECORD         *
035500* INTO OH-SPOT-SERIES IN ASCENDING DATE ORDER                    *
035600******************************************************************
035700 B220-CLEAN-SPOT.
035800     MOVE SP-DATE OF SPOT-FILE-RECORD-X TO U100-DATE-ARG
035900     PERFORM U100-VALID-DATE
036100
036200     IF  DATE-IS-INVALID
036300         EXIT PARAGRAPH
036400     END-IF
036500
036600     IF  SP-PRICE OF SPOT-FILE-RECORD-X NOT = ZERO
036700         ADD 1 TO OH-SPOT-VALID-CT
036800     END-IF
036900
037000**  ---> SEARCH FOR AN EXISTING ENTRY WITH THIS DATE (DUPLICATE) --
037010**  B222 SETS SPOT-POS-FOUND (INSERT AHEAD OF THIS SLOT) OR
037020**  SPOT-POS-DUPLICATE (DATE ALREADY ON FILE, FIRST ONE WINS).
037030**  OH-0224 -- NO MORE GO TO OUT OF AN UN-THRU'D PERFORM.
037100     MOVE 1 TO C4-PTR
037200     MOVE 1 TO C4-I1
037210     SET SPOT-POS-SEARCHING TO TRUE
037300     PERFORM B222-FIND-SPOT-POS
037400             VARYING C4-I1 FROM 1 BY 1
037410             UNTIL C4-I1 > OH-SPOT-SERIES-CT
037420                 OR SPOT-POS-FOUND
037425                 OR SPOT-POS-DUPLICATE
037430     IF  SPOT-POS-DUPLICATE
037431         EXIT PARAGRAPH
037432     END-IF
037433     IF  SPOT-POS-FOUND
037440         SUBTRACT 1 FROM C4-I1
037450     END-IF
038200
038300**  ---> C4-I1 IS NOW THE INSERTION POSITION -- SHIFT THE TAIL DOWN
038400     MOVE OH-SPOT-SERIES-CT TO C4-I2
038500     PERFORM B221-SHIFT-SPOT-DOWN
038600             UNTIL C4-I2 < C4-I1
038700
038800     MOVE SP-DATE  OF SPOT-FILE-RECORD-X TO OH-SS-DATE (C4-I1)
038900     MOVE SP-PRICE OF SPOT-FILE-RECORD-X TO OH-SS-PRICE (C4-I1)
039000     ADD 1 TO OH-SPOT-SERIES-CT
039100     .
039410 B222-FIND-SPOT-POS.
039420     IF  OH-SS-DATE (C4-I1) = SP-DATE OF SPOT-FILE-RECORD-X
039430         SET SPOT-POS-DUPLICATE TO TRUE
039440     END-IF
039450     IF  OH-SS-DATE (C4-I1) > SP-DATE OF SPOT-FILE-RECORD-X
039460         SET SPOT-POS-FOUND TO TRUE
039470     END-IF
039480     .
039490
039500 B221-SHIFT-SPOT-DOWN.
039600     COMPUTE C4-I3 = C4-I2 + 1
039700     MOVE OH-SS-DATE  (C4-I2) TO OH-SS-DATE  (C4-I3)
039800     MOVE OH-SS-PRICE (C4-I2) TO OH-SS-PRICE (C4-I3)
039900     SUBTRACT 1 FROM C4-I2
040000     .
040100
040200******************************************************************
040300* FORWARD-FILL MISSING SPOT PRICES AND SUMMARIZE THE SERIES       *
040400******************************************************************
040500 B230-SUMMARIZE-SPOT SECTION.
040600 B230-00.
040700     IF  OH-SPOT-SERIES-CT = ZERO
040800         EXIT SECTION
040900     END-IF
041000
041100     MOVE 2 TO C4-I1
041200     PERFORM B231-FORWARD-FILL-LOOP
041300             UNTIL C4-I1 > OH-SPOT-SERIES-CT
041400
041500     MOVE OH-SS-DATE (1)               TO OH-SPOT-FIRST-DATE
041600     MOVE OH-SS-DATE (OH-SPOT-SERIES-CT) TO OH-SPOT-LAST-DATE
041700     .
041800 B230-99.
041900     EXIT.
042000
042100 B231-FORWARD-FILL-LOOP.
042200     IF  OH-SS-PRICE (C4-I1) = ZERO
042300         MOVE OH-SS-PRICE (C4-I1 - 1) TO OH-SS-PRICE (C4-I1)
042400     END-IF
042500     ADD 1 TO C4-I1
042600     .
042700
042800******************************************************************
042900* LOAD AND CLEAN FUTURES-FILE (ONE OR MORE CONTRACTS)             *
043000******************************************************************
043100 B300-LOAD-FUTURES SECTION.
043200 B300-00.
043300     MOVE SPACES TO WK-CUR-CONTRACT
043400     SET IS-FIRST-CONTRACT TO TRUE
043500     SET WF-IDX TO 1
043600     MOVE ZERO TO WK-FUT-CT
043700     PERFORM B310-READ-FUTURES-LOOP UNTIL FUT-FILE-EOF
043800
043900**  ---> FLUSH THE LAST CONTRACT IN THE FILE
044000     IF  WK-FUT-CT > ZERO
044100         PERFORM B320-CLEAN-FUTURES
044200         PERFORM B330-SUMMARIZE-CONTRACT
044300     END-IF
044400
044500     CLOSE FUTURES-FILE
044600     .
044700 B300-99.
044800     EXIT.
044900
045000 B310-READ-FUTURES-LOOP.
045100     READ FUTURES-FILE
045200         AT END
045300             SET FUT-FILE-EOF TO TRUE
045400     NOT AT END
045500         IF  FP-CONTRACT OF FUTURES-FILE-RECORD-X NOT = WK-CUR-CONTRACT
045600             AND WK-FUT-CT > ZERO
045700             PERFORM B320-CLEAN-FUTURES
045800             PERFORM B330-SUMMARIZE-CONTRACT
045900             MOVE ZERO   TO WK-FUT-CT
046000             SET NOT-FIRST-CONTRACT TO TRUE
046100         END-IF
046200         MOVE FP-CONTRACT OF FUTURES-FILE-RECORD-X TO WK-CUR-CONTRACT
046300         PERFORM B311-INSERT-FUTURES
046400     END-READ
046500     .
046600
046700******************************************************************
046800* VALIDATE, DEDUPE-FIRST-WINS, AND INSERT ONE FUTURES RECORD      *
046900* INTO WK-FUT-SERIES (CURRENT CONTRACT) IN ASCENDING DATE ORDER   *
047000******************************************************************
047100 B311-INSERT-FUTURES.
047200     ADD 1 TO C9-TOTAL
047250     MOVE FP-DATE OF FUTURES-FILE-RECORD-X TO U100-DATE-ARG
047300     PERFORM U100-VALID-DATE
047500     IF  DATE-IS-INVALID
047600         EXIT PARAGRAPH
047700     END-IF
047800
047810**  ---> B313 SETS FUT-POS-FOUND (INSERT AHEAD OF THIS SLOT) OR
047820**  FUT-POS-DUPLICATE (DATE ALREADY ON FILE FOR THIS CONTRACT,
047830**  FIRST ONE WINS).  OH-0224 -- NO MORE GO TO OUT OF AN UN-THRU'D
047840**  PERFORM.
047900     MOVE 1 TO C4-I1
047910     SET FUT-POS-SEARCHING TO TRUE
048000     PERFORM B313-FIND-FUT-POS
048100             VARYING C4-I1 FROM 1 BY 1
048110             UNTIL C4-I1 > WK-FUT-CT
048120                 OR FUT-POS-FOUND
048125                 OR FUT-POS-DUPLICATE
048130     IF  FUT-POS-DUPLICATE
048131         EXIT PARAGRAPH
048132     END-IF
048135     IF  FUT-POS-FOUND
048140         SUBTRACT 1 FROM C4-I1
048150     END-IF
048900
049000     MOVE WK-FUT-CT TO C4-I2
049100     PERFORM B312-SHIFT-FUT-DOWN
049200             UNTIL C4-I2 < C4-I1
049300
049400     MOVE FP-DATE   OF FUTURES-FILE-RECORD-X TO WF-DATE   (C4-I1)
049500     MOVE FP-PRICE  OF FUTURES-FILE-RECORD-X TO WF-PRICE  (C4-I1)
049600     MOVE FP-OI     OF FUTURES-FILE-RECORD-X TO WF-OI     (C4-I1)
049700     MOVE FP-VOLUME OF FUTURES-FILE-RECORD-X TO WF-VOLUME (C4-I1)
049800     ADD 1 TO WK-FUT-CT
049900     .
050120 B313-FIND-FUT-POS.
050130     IF  WF-DATE (C4-I1) = FP-DATE OF FUTURES-FILE-RECORD-X
050140         SET FUT-POS-DUPLICATE TO TRUE
050150     END-IF
050152     IF  WF-DATE (C4-I1) > FP-DATE OF FUTURES-FILE-RECORD-X
050153         SET FUT-POS-FOUND TO TRUE
050155     END-IF
050158     .
050200
050300 B312-SHIFT-FUT-DOWN.
050400     COMPUTE C4-I3 = C4-I2 + 1
050500     MOVE WF-DATE   (C4-I2) TO WF-DATE   (C4-I3)
050600     MOVE WF-PRICE  (C4-I2) TO WF-PRICE  (C4-I3)
050700     MOVE WF-OI     (C4-I2) TO WF-OI     (C4-I3)
050800     MOVE WF-VOLUME (C4-I2) TO WF-VOLUME (C4-I3)
050900     SUBTRACT 1 FROM C4-I2
051000     .
051100
051200******************************************************************
051300* FORWARD-FILL MISSING FUTURES PRICES FOR CURRENT CONTRACT        *
051400******************************************************************
051500 B320-CLEAN-FUTURES SECTION.
051600 B320-00.
051700     IF  WK-FUT-CT < 2
051800         EXIT SECTION
051900     END-IF
052000     MOVE 2 TO C4-I1
052100     PERFORM B321-FORWARD-FILL-LOOP
052200             UNTIL C4-I1 > WK-FUT-CT
052300     .
052400 B320-99.
052500     EXIT.
052600
052700 B321-FORWARD-FILL-LOOP.
052800     IF  WF-PRICE (C4-I1) = ZERO
052900         MOVE WF-PRICE (C4-I1 - 1) TO WF-PRICE (C4-I1)
053000     END-IF
053100     ADD 1 TO C4-I1
053200     .
053300
053400******************************************************************
053500* SUMMARIZE CURRENT CONTRACT, CAPTURE BASIS SERIES IF FIRST,      *
053600* AND DRIVE THE PANEL WRITE FOR THIS CONTRACT                    *
053700******************************************************************
053800 B330-SUMMARIZE-CONTRACT SECTION.
053900 B330-00.
054000     ADD 1 TO OH-CONTRACT-CT
054100     SET OH-CT-IDX TO OH-CONTRACT-CT
054200
054300     MOVE WK-CUR-CONTRACT           TO OH-CT-CODE (OH-CT-IDX)
054400     MOVE WF-DATE (1)                TO OH-CT-FIRST-DATE (OH-CT-IDX)
054500     MOVE WF-DATE (WK-FUT-CT)        TO OH-CT-LAST-DATE (OH-CT-IDX)
054600     MOVE WK-FUT-CT                  TO OH-CT-DAY-CT (OH-CT-IDX)
054700     MOVE WK-FUT-CT                  TO OH-CT-REC-CT (OH-CT-IDX)
054800     MOVE WK-FUT-CT                  TO OH-CT-VALID-CT (OH-CT-IDX)
054900
055000     MOVE ZERO TO C18-VAL C9-OI-CNT
055100     MOVE ZERO TO OH-CT-MAX-OI (OH-CT-IDX)
055200     MOVE 1 TO C4-I1
055300     PERFORM B331-ACCUM-OI-LOOP UNTIL C4-I1 > WK-FUT-CT
055400     IF  C9-OI-CNT > ZERO
055500         COMPUTE OH-CT-AVG-OI (OH-CT-IDX) ROUNDED =
055600                 C18-VAL / C9-OI-CNT
055700     ELSE
055800         MOVE ZERO TO OH-CT-AVG-OI (OH-CT-IDX)
055900     END-IF
056000
056100     MOVE ZERO TO C18-VAL C9-VOL-CNT
056200     MOVE 1 TO C4-I1
056300     PERFORM B332-ACCUM-VOL-LOOP UNTIL C4-I1 > WK-FUT-CT
056400     IF  C9-VOL-CNT > ZERO
056500         COMPUTE OH-CT-AVG-VOL (OH-CT-IDX) ROUNDED =
056600                 C18-VAL / C9-VOL-CNT
056700     ELSE
056800         MOVE ZERO TO OH-CT-AVG-VOL (OH-CT-IDX)
056900     END-IF
057000
057100     PERFORM B500-WRITE-PANEL
057200     .
057300 B330-99.
057400     EXIT.
057500
057600 B331-ACCUM-OI-LOOP.
057700     IF  WF-OI (C4-I1) > ZERO
057800         ADD WF-OI (C4-I1) TO C18-VAL
057900         ADD 1             TO C9-OI-CNT
058000         IF  WF-OI (C4-I1) > OH-CT-MAX-OI (OH-CT-IDX)
058100             MOVE WF-OI (C4-I1) TO OH-CT-MAX-OI (OH-CT-IDX)
058200         END-IF
058300     END-IF
058400     ADD 1 TO C4-I1
058500     .
058600
058700 B332-ACCUM-VOL-LOOP.
058800     IF  WF-VOLUME (C4-I1) > ZERO
058900         ADD WF-VOLUME (C4-I1) TO C18-VAL
059000         ADD 1                 TO C9-VOL-CNT
059100     END-IF
059200     ADD 1 TO C4-I1
059300     .
059400
059500******************************************************************
059600* WRITE ONE PANEL RECORD PER DAY FOR THE CURRENT CONTRACT,        *
059700* ALIGNING THE SPOT PRICE TO EACH FUTURES TRADING DAY             *
059800******************************************************************
059900 B500-WRITE-PANEL SECTION.
060000 B500-00.
060100     MOVE 1 TO C4-I1
060200     PERFORM B510-PANEL-LOOP UNTIL C4-I1 > WK-FUT-CT
060300     .
060400 B500-99.
060500     EXIT.
060600
060700 B510-PANEL-LOOP.
060800     PERFORM B400-ALIGN-CALENDAR
060900
061000     MOVE WF-DATE (C4-I1)            TO PN-DATE    OF PANEL-FILE-RECORD-X
061100     MOVE WK-CUR-CONTRACT            TO PN-CONTRACT OF PANEL-FILE-RECORD-X
061200     MOVE WK-SPOT-PRICE              TO PN-SPOT-PRICE OF PANEL-FILE-RECORD-X
061300     MOVE WF-PRICE (C4-I1)           TO PN-FUTURES-PRICE OF PANEL-FILE-RECORD-X
061400
061500     IF  WK-SPOT-PRICE NOT = ZERO AND WF-PRICE (C4-I1) NOT = ZERO
061600         COMPUTE PN-BASIS OF PANEL-FILE-RECORD-X ROUNDED =
061700                 WK-SPOT-PRICE - WF-PRICE (C4-I1)
061800         MOVE "Y" TO PN-BASIS-FLAG OF PANEL-FILE-RECORD-X
061900     ELSE
062000         MOVE ZERO TO PN-BASIS OF PANEL-FILE-RECORD-X
062100         MOVE "N" TO PN-BASIS-FLAG OF PANEL-FILE-RECORD-X
062200     END-IF
062300
062400     WRITE PANEL-FILE-RECORD-X
062500     ADD 1 TO OH-PANEL-REC-CT
062600
062700     IF  IS-FIRST-CONTRACT
062800         AND PN-BASIS-FLAG OF PANEL-FILE-RECORD-X = "Y"
062900         AND OH-BASIS-SERIES-CT < 5000
063000         MOVE WK-CUR-CONTRACT TO OH-BASIS-CONTRACT
063100         ADD 1 TO OH-BASIS-SERIES-CT
063200         SET OH-BS-IDX TO OH-BASIS-SERIES-CT
063300         MOVE WF-DATE (C4-I1)        TO OH-BS-DATE (OH-BS-IDX)
063400         MOVE PN-BASIS OF PANEL-FILE-RECORD-X TO OH-BS-VALUE (OH-BS-IDX)
063500     END-IF
063600
063700     ADD 1 TO C4-I1
063800     .
063900
064000******************************************************************
064100* ALIGN ONE FUTURES TRADING DAY (WF-DATE(C4-I1)) TO A SPOT PRICE: *
064200* EXACT MATCH, ELSE MOST RECENT PRIOR, ELSE NEAREST ABSOLUTE      *
064300******************************************************************
064400 B400-ALIGN-CALENDAR SECTION.
064500 B400-00.
064600     MOVE ZERO TO WK-SPOT-PRICE
064700     SET SPOT-NOT-FOUND TO TRUE
064800
064900     IF  OH-SPOT-SERIES-CT = ZERO
065000         EXIT SECTION
065100     END-IF
065200
065300     PERFORM B410-ALIGN-LOOP
065400     IF  SPOT-NOT-FOUND
065500         PERFORM B420-NEAREST-SPOT
065600     END-IF
065700     .
065800 B400-99.
065900     EXIT.
066000
066100******************************************************************
066200* WALK THE CLEANED SPOT SERIES FOR AN EXACT OR MOST-RECENT-PRIOR *
066300* MATCH TO THE FUTURES DATE                                      *
066400******************************************************************
066500 B410-ALIGN-LOOP.
066600     MOVE 1 TO C4-I2
066700     PERFORM B411-ALIGN-SCAN
066800             UNTIL C4-I2 > OH-SPOT-SERIES-CT
066900     .
067000
067100 B411-ALIGN-SCAN.
067200     IF  OH-SS-DATE (C4-I2) <= WF-DATE (C4-I1)
067300         MOVE OH-SS-PRICE (C4-I2) TO WK-SPOT-PRICE
067400         SET SPOT-WAS-FOUND TO TRUE
067500     END-IF
067600     ADD 1 TO C4-I2
067700     .
067800
067900******************************************************************
068000* FUTURES DATE PRECEDES EVERY SPOT DATE -- USE NEAREST ABSOLUTE   *
068100* DAY-DISTANCE SPOT PRICE (JULIAN-DAY-NUMBER COMPARISON)          *
068200******************************************************************
068300 B420-NEAREST-SPOT SECTION.
068400 B420-00.
068410     MOVE WF-DATE (C4-I1) TO U050-DATE-ARG
068500     PERFORM U050-JULIAN-DAY
068600     MOVE C18-JDN1 TO C18-JDN2
068700     MOVE 1 TO WK-BEST-IDX
068800     MOVE ZERO TO WK-BEST-DIST
068850*
068910     MOVE 1 TO C4-I2
069000     PERFORM B421-NEAREST-SCAN
069100             UNTIL C4-I2 > OH-SPOT-SERIES-CT
069200*
069300     MOVE OH-SS-PRICE (WK-BEST-IDX) TO WK-SPOT-PRICE
069400     .
069500 B420-99.
069600     EXIT.
069700
069800 B421-NEAREST-SCAN.
069850     MOVE OH-SS-DATE (C4-I2) TO U050-DATE-ARG
069900     PERFORM U050-JULIAN-DAY
070000     COMPUTE WK-SPOT-DIST = C18-JDN1 - C18-JDN2
070100     IF  WK-SPOT-DIST < ZERO
070200         COMPUTE WK-SPOT-DIST = ZERO - WK-SPOT-DIST
070300     END-IF
070400     IF  C4-I2 = 1 OR WK-SPOT-DIST < WK-BEST-DIST
070500         MOVE WK-SPOT-DIST TO WK-BEST-DIST
070600         MOVE C4-I2 TO WK-BEST-IDX
070700     END-IF
070800     ADD 1 TO C4-I2
070900     .
071000
071100******************************************************************
071200* VALIDATE AN 8-DIGIT YYYYMMDD DATE -- REJECT ZERO, BAD MONTH     *
071300* OR BAD DAY; SETS DATE-VALID-FLAG                                *
071400******************************************************************
071500 U100-VALID-DATE SECTION.
071600 U100-00.
071700     SET DATE-IS-VALID TO TRUE
071800     IF  U100-DATE-ARG = ZERO
071900         SET DATE-IS-INVALID TO TRUE
072000         EXIT SECTION
072100     END-IF
072200     DIVIDE U100-DATE-ARG BY 10000 GIVING C4-YY REMAINDER C4-MM
072300     DIVIDE C4-MM BY 100 GIVING C4-MM REMAINDER C4-DD
072400     IF  C4-MM < 1 OR C4-MM > 12
072500         SET DATE-IS-INVALID TO TRUE
072600     END-IF
072700     IF  C4-DD < 1 OR C4-DD > 31
072800         SET DATE-IS-INVALID TO TRUE
072900     END-IF
073000     .
073100 U100-99.
073200     EXIT.
073300
073400******************************************************************
073450* COMPUTE AN APPROXIMATE JULIAN DAY NUMBER FOR A YYYYMMDD DATE,   *
073550* USED ONLY TO MEASURE ABSOLUTE DAY-DISTANCE IN B420             *
073600* RESULT RETURNED IN C18-JDN1                                    *
073700******************************************************************
073800 U050-JULIAN-DAY SECTION.
073900 U050-00.
074000     DIVIDE U050-DATE-ARG BY 10000 GIVING C4-YY REMAINDER C4-MM
074100     DIVIDE C4-MM BY 100 GIVING C4-MM REMAINDER C4-DD
074200
074300     IF  C4-MM > 2
074400         COMPUTE C18-VAL = C4-YY + 4800
074500     ELSE
074600         COMPUTE C18-VAL = C4-YY + 4799
074700     END-IF
074800
074900     COMPUTE C18-JDN1 =
075000         ((1461 * C18-VAL) / 4)
075100       + ((367 * (C4-MM + 1 - 12 * ((C4-MM + 9) / 12))) / 12)
075200       - ((3 * ((C18-VAL + 100) / 100)) / 4)
075300       + C4-DD - 32075
075400     .
075500 U050-99.
075600     EXIT.
075700
075800******************************************************************
075900* PRINT THE DATA-QUALITY REPORT                                   *
076000******************************************************************
076100 C600-QUALITY-REPORT SECTION.
076200 C600-00.
076300     PERFORM C610-QUALITY-HEADER
076400     PERFORM C620-QUALITY-SPOT
076500     PERFORM C630-QUALITY-FUTURES-LOOP
076600             VARYING C4-I1 FROM 1 BY 1
076700             UNTIL C4-I1 > OH-CONTRACT-CT
076800     CLOSE QUALITY-REPORT
076900     .
077000 C600-99.
077100     EXIT.
077200
077300 C610-QUALITY-HEADER.
077400     ACCEPT QL-HDR-DATE FROM DATE YYYYMMDD
077500     WRITE QUALITY-REPORT-LINE FROM QL-HEADER-LINE
077600     MOVE SPACES TO QUALITY-REPORT-LINE
077700     WRITE QUALITY-REPORT-LINE
077800     .
077900
078000 C620-QUALITY-SPOT.
078100     MOVE OH-SPOT-REC-CT    TO QL-SP-TOTAL
078200     MOVE OH-SPOT-VALID-CT  TO QL-SP-VALID
078300     IF  OH-SPOT-REC-CT > ZERO
078400         COMPUTE QL-SP-PCT ROUNDED =
078500             OH-SPOT-VALID-CT / OH-SPOT-REC-CT * 100
078600     ELSE
078700         MOVE ZERO TO QL-SP-PCT
078800     END-IF
078900     MOVE OH-SPOT-FIRST-DATE TO QL-SP-FIRST
079000     MOVE OH-SPOT-LAST-DATE  TO QL-SP-LAST
079100     WRITE QUALITY-REPORT-LINE FROM QL-SPOT-LINE
079200     .
079300
079400 C630-QUALITY-FUTURES-LOOP.
079500     IF  C4-I1 = 1
079600         MOVE OH-CONTRACT-CT TO QL-FH-COUNT
079700         WRITE QUALITY-REPORT-LINE FROM QL-FUTHDR-LINE
079800     END-IF
079900
080000     SET OH-CT-IDX TO C4-I1
080100     MOVE OH-CT-CODE (OH-CT-IDX)  TO QL-CT-CODE
080200     MOVE OH-CT-REC-CT (OH-CT-IDX) TO QL-CT-TOTAL
080300     MOVE OH-CT-VALID-CT (OH-CT-IDX) TO QL-CT-VALID
080400     IF  OH-CT-REC-CT (OH-CT-IDX) > ZERO
080500         COMPUTE QL-CT-PCT ROUNDED =
080600             OH-CT-VALID-CT (OH-CT-IDX) / OH-CT-REC-CT (OH-CT-IDX) * 100
080700     ELSE
080800         MOVE ZERO TO QL-CT-PCT
080900     END-IF
081000     MOVE OH-CT-FIRST-DATE (OH-CT-IDX) TO QL-CT-FIRST
081100     MOVE OH-CT-LAST-DATE (OH-CT-IDX)  TO QL-CT-LAST
081200     WRITE QUALITY-REPORT-LINE FROM QL-CONTRACT-LINE
081300     .
081400
081500******************************************************************
081600* CLOSING WORK                                                    *
081700******************************************************************
081800 B090-ENDE SECTION.
081900 B090-00.
082000     IF  NOT PRG-ABORT
082100         CLOSE PANEL-FILE
082200         CLOSE QUALITY-REPORT
082300     END-IF
082400     .
082500 B090-99.
082600     EXIT.
082700
082800******************************************************************
082900* END OF OHGTW0O                                                  *
083000******************************************************************
